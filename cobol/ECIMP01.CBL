000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 12/06/1989                                       *
000400* PROGRAMADOR : HUGO ALBERTO PORTILLO SIC (HAPS)                 *
000500* APLICACION  : ESTADOS DE CUENTA                                *
000600* PROGRAMA    : ECIMP01                                          *
000700* TIPO        : BATCH (SUBPROGRAMA)                              *
000800* DESCRIPCION : NORMALIZA UN IMPORTE DE TEXTO PROVENIENTE DEL    *
000900*             : ESTADO DE CUENTA (SIMBOLOS DE MONEDA, SEPARADOR  *
001000*             : DE MILLARES, PARENTESIS O SIGNO DE RESTA) A UN   *
001100*             : CAMPO NUMERICO CON SIGNO DE DOS DECIMALES. SI EL *
001200*             : TEXTO NO ES CONVERTIBLE, DEVUELVE CERO.          *
001300* ARCHIVOS    : NO APLICA                                        *
001400* PROGRAMA(S) : ES LLAMADO POR ECCAT01                           *
001500* INSTALADO   : 12/06/1989                                       *
001600******************************************************************
001700*----------------------------------------------------------------*
001800* BITACORA DE CAMBIOS                                            *
001900*----------------------------------------------------------------*
002000* 12/06/1989 HAPS TCK-00232 VERSION INICIAL, SOLO QUITABA EL      *
002100*                 SIGNO QUETZAL (Q) Y LA COMA DE MILLARES         *
002200* 03/02/1991 HAPS TCK-00513 SE ACEPTA IMPORTE NEGATIVO ENTRE      *
002300*                 PARENTESIS (FORMATO DE ESTADOS DE VISA/MC)      *
002400* 22/09/1993 CEML TCK-00989 SE ACEPTA SIGNO DE RESTA AL INICIO O  *
002500*                 AL FINAL DEL IMPORTE (BANCOS CORRESPONSALES)    *
002600* 18/11/1998 RQCH TCK-01391 REVISION Y2K: SIN CAMBIOS, EL         *
002700*                 PROGRAMA NO MANEJA FECHAS                      *
002800* 14/03/2005 JOML TCK-02071 SE AGREGAN SIMBOLOS DE DOLAR Y LIBRA  *
002900*                 (US$ Y GBP) PARA CUENTAS EN MONEDA EXTRANJERA   *
003000* 15/10/2013 JOML TCK-02941 SE AISLA COMO SUBPROGRAMA APARTE      *
003100*                 (ANTES VIVIA DENTRO DEL PROGRAMA DE EXTRACCION) *
003200*                 PARA REUTILIZARLO EN EL PROCESO DE CATEGORIZ.   *
003300* 08/04/2024 PEDR TCK-40013 ADAPTADO PARA EL NUEVO PROCESO DE     *
003400*                 CATEGORIZACION DE ESTADOS DE CUENTA (ECCAT01)   *
003500* 19/06/2024 PEDR TCK-40101 SE ELIMINA USO DE NUMVAL-C, SE ARMA   *
003600*                 EL IMPORTE POR ARITMETICA DIRECTA DE PARTE      *
003700*                 ENTERA/DECIMAL (ESTANDAR DEL DEPARTAMENTO)      *
003800* 10/08/2026 PEDR TCK-40191 EL COMENTARIO DE LA TABLA DE         *
003900*                 SIMBOLOS DE MONEDA YA NO COINCIDIA CON         *
004000*                 310-EVALUA-BYTE; SE AGREGA                     *
004100*                 311/312-BUSCA-SIMBOLO-CONOCIDO PARA QUE EL     *
004200*                 PARRAFO SI CONSULTE LA TABLA (BYTE QUE NO ES   *
004300*                 DIGITO, PUNTO NI SIGNO Y NO APARECE EN LA      *
004400*                 LISTA => IMPORTE NO CONVERTIBLE). TAMBIEN SE   *
004500*                 AGREGA UNA SEGUNDA REVISION BYTE POR BYTE DEL  *
004600*                 DESGLOSE ENTERA/DECIMAL (F-DESGLOSE-IMPORTE)   *
004700*                 ANTES DE ARITMETIZAR EL IMPORTE.               *
004800* 10/08/2026 PEDR TCK-40192 EN 400-CONVIERTE-A-NUMERICO SE QUITA *
004900*                 EL SET IMPORTE-ES-NUMERICO INCONDICIONAL QUE   *
005000*                 BORRABA LO QUE 300/310/311 YA HABIAN DECIDIDO, *
005100*                 DEJANDO SIN EFECTO LA VALIDACION DE BYTE       *
005200*                 DESCONOCIDO DEL TCK ANTERIOR. TAMBIEN SE QUITA *
005300*                 DE TABLA-SIMBOLOS-MONEDA EL SIGNO QUETZAL (Q)  *
005400*                 Y LAS LETRAS US/GBP DEL TCK-02071, QUE EL      *
005500*                 PROCESO DE ECCAT01 NO USA, Y SE DEJAN LOS      *
005600*                 SIMBOLOS QUE EL NUEVO PROCESO SI RECIBE: EUR,  *
005700*                 DOLAR Y LIBRA.                                 *
005800*----------------------------------------------------------------*
005900 PROGRAM-ID.                    ECIMP01.
006000 AUTHOR.                        HUGO ALBERTO PORTILLO SIC.
006100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
006200 DATE-WRITTEN.                  12/06/1989.
006300 DATE-COMPILED.
006400 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*               C A M P O S   D E   T R A B A J O                *
007300******************************************************************
007400 01  WKS-CAMPO-TRABAJO.
007500     02  WKS-CAMPO-DATO             PIC X(30) VALUE SPACES.
007600     02  FILLER                     PIC X(01) VALUE SPACE.
007700 01  WKS-CAMPO-DATO-R REDEFINES WKS-CAMPO-TRABAJO.
007800     02  WKS-CAMPO-BYTE OCCURS 31 TIMES
007900                                    PIC X(01).
008000******************************************************************
008100*             B A N D E R A S   D E   T R A B A J O               *
008200******************************************************************
008300 01  WKS-BANDERAS.
008400     02  WKS-ES-NEGATIVO            PIC X(01) VALUE 'N'.
008500         88  IMPORTE-ES-NEGATIVO              VALUE 'S'.
008600         88  IMPORTE-ES-POSITIVO              VALUE 'N'.
008700     02  WKS-ES-NUMERICO            PIC X(01) VALUE 'S'.
008800         88  IMPORTE-ES-NUMERICO              VALUE 'S'.
008900         88  IMPORTE-NO-ES-NUMERICO           VALUE 'N'.
009000******************************************************************
009100*           C O N T A D O R E S   Y   S U B I N D I C E S        *
009200******************************************************************
009300 01  WKS-CONTADORES.
009400     02  WKS-IND-LEE                PIC 9(02) COMP VALUE ZERO.
009500     02  WKS-IND-ESCRIBE            PIC 9(02) COMP VALUE ZERO.
009600     02  WKS-LARGO-DATO             PIC 9(02) COMP VALUE ZERO.
009700     02  WKS-CONT-PUNTOS            PIC 9(02) COMP VALUE ZERO.
009800     02  WKS-LARGO-ENTERA           PIC 9(02) COMP VALUE ZERO.
009900     02  WKS-LARGO-DECIMAL          PIC 9(02) COMP VALUE ZERO.
010000     02  WKS-IND-SIMBOLO            PIC 9(02) COMP VALUE ZERO.
010100     02  WKS-IND-DESGLOSE           PIC 9(02) COMP VALUE ZERO.
010200******************************************************************
010300*       T A B L A   D E   S I M B O L O S   A   E L I M I N A R  *
010400*       (BYTES QUE 310-EVALUA-BYTE DESCARTA POR NO SER DIGITO    *
010500*        NI PUNTO Y QUE 311-BUSCA-SIMBOLO-CONOCIDO VALIDA COMO   *
010600*        RUIDO CONOCIDO DEL ESTADO DE CUENTA, NO COMO UN BYTE    *
010700*        EXTRANO QUE OBLIGUE A RECHAZAR EL IMPORTE: LOS TRES     *
010800*        SIMBOLOS DE MONEDA DEL ESTADO DE CUENTA (EUR/USD/GBP),  *
010900*        LA COMA DE MILLARES Y LOS PARENTESIS DE IMPORTE         *
011000*        NEGATIVO. EL SIGNO DE RESTA SE VALIDA APARTE, NO ESTA   *
011100*        EN ESTA LISTA (TCK-40192).                               *
011200******************************************************************
011300 01  TABLA-SIMBOLOS-MONEDA.
011400     02  FILLER            PIC X(06) VALUE '€$£,()'.
011500 01  F-SIMBOLOS-MONEDA REDEFINES TABLA-SIMBOLOS-MONEDA.
011600     02  SIMBOLO-MONEDA    PIC X(01) OCCURS 6 TIMES.
011700******************************************************************
011800*             B A N D E R A   D E   B U S Q U E D A              *
011900******************************************************************
012000 01  WKS-SW-SIMBOLO                PIC X(01) VALUE 'N'.
012100     88  SIMBOLO-RECONOCIDO                  VALUE 'S'.
012200     88  SIMBOLO-DESCONOCIDO                 VALUE 'N'.
012300******************************************************************
012400*         D E S G L O S E   E N T E R A / D E C I M A L          *
012500*         (F-DESGLOSE-IMPORTE LA REDEFINE COMO TABLA DE BYTES    *
012600*          PARA LA SEGUNDA REVISION DIGITO POR DIGITO QUE HACE   *
012700*          405-VALIDA-DESGLOSE ANTES DE ARITMETIZAR EL IMPORTE). *
012800******************************************************************
012900 01  WKS-DESGLOSE-IMPORTE.
013000     02  WKS-PARTE-ENTERA-X         PIC X(09) VALUE SPACES.
013100     02  WKS-PARTE-DECIMAL-X        PIC X(02) VALUE SPACES.
013200 01  F-DESGLOSE-IMPORTE REDEFINES WKS-DESGLOSE-IMPORTE.
013300     02  WKS-DESGLOSE-BYTE          PIC X(01) OCCURS 11 TIMES.
013400 01  WKS-BUFFER-ENTERA              PIC 9(09) VALUE ZERO.
013500 01  WKS-BUFFER-DECIMAL             PIC 9(02) VALUE ZERO.
013600******************************************************************
013700*             R E S U L T A D O   N U M E R I C O                *
013800******************************************************************
013900 01  WKS-IMPORTE-EDITADO        PIC 9(9)V99 VALUE ZERO.
014000 01  WKS-IMPORTE-CON-SIGNO      PIC S9(9)V99 VALUE ZERO.
014100 LINKAGE SECTION.
014200 01  LK-IMPORTE-ENTRADA             PIC X(30).
014300 01  LK-IMPORTE-SALIDA              PIC S9(9)V99.
014400******************************************************************
014500 PROCEDURE DIVISION USING LK-IMPORTE-ENTRADA
014600                          LK-IMPORTE-SALIDA.
014700 000-MAIN SECTION.
014800     MOVE ZERO                TO LK-IMPORTE-SALIDA
014900     PERFORM 100-NORMALIZA-TEXTO   THRU 100-NORMALIZA-TEXTO-E
015000     PERFORM 200-DETECTA-SIGNO     THRU 200-DETECTA-SIGNO-E
015100     PERFORM 300-ELIMINA-SIMBOLOS  THRU 300-ELIMINA-SIMBOLOS-E
015200     PERFORM 400-CONVIERTE-A-NUMERICO THRU 400-CONVIERTE-A-NUMERICO-E
015300     IF IMPORTE-NO-ES-NUMERICO
015400        MOVE ZERO             TO LK-IMPORTE-SALIDA
015500        GOBACK
015600     END-IF
015700     MOVE WKS-IMPORTE-EDITADO TO WKS-IMPORTE-CON-SIGNO
015800     IF IMPORTE-ES-NEGATIVO
015900        MULTIPLY -1 BY WKS-IMPORTE-CON-SIGNO
016000     END-IF
016100     MOVE WKS-IMPORTE-CON-SIGNO TO LK-IMPORTE-SALIDA
016200     GOBACK.
016300 000-MAIN-E. EXIT.
016400*----------------------------------------------------------------*
016500* PARRAFO 100 - COPIA EL CAMPO RECIBIDO A TRABAJO Y LE QUITA LAS *
016600*               COMILLAS DE ENCIERRE QUE TRAEN ALGUNOS ARCHIVOS  *
016700*               CSV EXPORTADOS DE BANCA EN LINEA.                *
016800*----------------------------------------------------------------*
016900 100-NORMALIZA-TEXTO SECTION.
017000     MOVE SPACES              TO WKS-CAMPO-TRABAJO
017100     MOVE 'N'                 TO WKS-ES-NEGATIVO
017200     MOVE 'S'                 TO WKS-ES-NUMERICO
017300     MOVE LK-IMPORTE-ENTRADA  TO WKS-CAMPO-DATO
017400     INSPECT WKS-CAMPO-DATO REPLACING ALL QUOTE BY SPACE.
017500 100-NORMALIZA-TEXTO-E. EXIT.
017600*----------------------------------------------------------------*
017700* PARRAFO 200 - DETECTA SI EL IMPORTE ES NEGATIVO: ENTRE          *
017800*               PARENTESIS, CON SIGNO DE RESTA AL INICIO O AL     *
017900*               FINAL DEL CAMPO (ANTES DE QUITAR ESPACIOS).       *
018000*----------------------------------------------------------------*
018100 200-DETECTA-SIGNO SECTION.
018200     IF WKS-CAMPO-DATO(1:1) = '(' OR WKS-CAMPO-DATO(1:1) = '-'
018300        SET IMPORTE-ES-NEGATIVO TO TRUE
018400     END-IF
018500     PERFORM 210-BUSCA-SIGNO-FINAL THRU 210-BUSCA-SIGNO-FINAL-E.
018600 200-DETECTA-SIGNO-E. EXIT.
018700*----------------------------------------------------------------*
018800* PARRAFO 210 - BUSCA UN SIGNO DE RESTA O PARENTESIS DE CIERRE    *
018900*               COMO ULTIMO CARACTER NO EN BLANCO DEL CAMPO       *
019000*               (CONVENCION DE ALGUNOS BANCOS CORRESPONSALES).    *
019100*----------------------------------------------------------------*
019200 210-BUSCA-SIGNO-FINAL SECTION.
019300     MOVE ZERO                TO WKS-LARGO-DATO
019400     INSPECT WKS-CAMPO-DATO TALLYING WKS-LARGO-DATO
019500         FOR CHARACTERS BEFORE INITIAL SPACE
019600     IF WKS-LARGO-DATO > ZERO
019700        IF WKS-CAMPO-DATO(WKS-LARGO-DATO:1) = '-' OR
019800           WKS-CAMPO-DATO(WKS-LARGO-DATO:1) = ')'
019900           SET IMPORTE-ES-NEGATIVO TO TRUE
020000        END-IF
020100     END-IF.
020200 210-BUSCA-SIGNO-FINAL-E. EXIT.
020300*----------------------------------------------------------------*
020400* PARRAFO 300 - RECORRE EL CAMPO BYTE POR BYTE Y DESCARTA         *
020500*               ESPACIOS, SIMBOLOS DE MONEDA, PARENTESIS, SIGNO   *
020600*               DE RESTA Y COMAS DE MILLAR, DEJANDO SOLO DIGITOS  *
020700*               Y EL PUNTO DECIMAL, COMPACTADOS A LA IZQUIERDA.   *
020800*----------------------------------------------------------------*
020900 300-ELIMINA-SIMBOLOS SECTION.
021000     MOVE ZERO                TO WKS-IND-ESCRIBE
021100     PERFORM 310-EVALUA-BYTE THRU 310-EVALUA-BYTE-E
021200         VARYING WKS-IND-LEE FROM 1 BY 1
021300         UNTIL WKS-IND-LEE > 30
021400     PERFORM 320-RELLENA-SOBRANTE THRU 320-RELLENA-SOBRANTE-E
021500         VARYING WKS-IND-LEE FROM WKS-IND-ESCRIBE BY 1
021600         UNTIL WKS-IND-LEE > 30.
021700 300-ELIMINA-SIMBOLOS-E. EXIT.
021800*----------------------------------------------------------------*
021900* PARRAFO 310 - DECIDE SI EL BYTE ACTUAL SE CONSERVA (DIGITO O    *
022000*               PUNTO) O SE DESCARTA (ESPACIO, SIMBOLO DE MONEDA, *
022100*               COMA, PARENTESIS O SIGNO DE RESTA). UN BYTE QUE   *
022200*               NO ES NI DIGITO NI SIGNO Y QUE NO APARECE EN LA   *
022300*               TABLA DE SIMBOLOS CONOCIDOS DEJA EL IMPORTE COMO  *
022400*               NO CONVERTIBLE (TCK-40191).                       *
022500*----------------------------------------------------------------*
022600 310-EVALUA-BYTE SECTION.
022700     IF WKS-CAMPO-BYTE(WKS-IND-LEE) IS NUMERIC OR
022800        WKS-CAMPO-BYTE(WKS-IND-LEE) = '.'
022900        ADD 1 TO WKS-IND-ESCRIBE
023000        MOVE WKS-CAMPO-BYTE(WKS-IND-LEE)
023100                              TO WKS-CAMPO-BYTE(WKS-IND-ESCRIBE)
023200     ELSE
023300        IF WKS-CAMPO-BYTE(WKS-IND-LEE) NOT = SPACE AND
023400           WKS-CAMPO-BYTE(WKS-IND-LEE) NOT = '-'
023500           PERFORM 311-BUSCA-SIMBOLO-CONOCIDO
023600               THRU 311-BUSCA-SIMBOLO-CONOCIDO-E
023700           IF SIMBOLO-DESCONOCIDO
023800              SET IMPORTE-NO-ES-NUMERICO TO TRUE
023900           END-IF
024000        END-IF
024100     END-IF.
024200 310-EVALUA-BYTE-E. EXIT.
024300*----------------------------------------------------------------*
024400* PARRAFO 311 - BUSCA EL BYTE ACTUAL EN LA TABLA DE SIMBOLOS DE   *
024500*               MONEDA CONOCIDOS (TABLA-SIMBOLOS-MONEDA).         *
024600*----------------------------------------------------------------*
024700 311-BUSCA-SIMBOLO-CONOCIDO SECTION.
024800     SET SIMBOLO-DESCONOCIDO TO TRUE
024900     PERFORM 312-COMPARA-SIMBOLO THRU 312-COMPARA-SIMBOLO-E
025000         VARYING WKS-IND-SIMBOLO FROM 1 BY 1
025100         UNTIL WKS-IND-SIMBOLO > 6 OR SIMBOLO-RECONOCIDO.
025200 311-BUSCA-SIMBOLO-CONOCIDO-E. EXIT.
025300*----------------------------------------------------------------*
025400* PARRAFO 312 - COMPARA EL BYTE ACTUAL CONTRA UNA POSICION DE LA  *
025500*               TABLA DE SIMBOLOS DE MONEDA CONOCIDOS.            *
025600*----------------------------------------------------------------*
025700 312-COMPARA-SIMBOLO SECTION.
025800     IF SIMBOLO-MONEDA(WKS-IND-SIMBOLO) = WKS-CAMPO-BYTE(WKS-IND-LEE)
025900        SET SIMBOLO-RECONOCIDO TO TRUE
026000     END-IF.
026100 312-COMPARA-SIMBOLO-E. EXIT.
026200*----------------------------------------------------------------*
026300* PARRAFO 320 - EN CADA POSICION POSTERIOR A LA ULTIMA ESCRITA,   *
026400*               BORRA EL BYTE PARA QUE NO QUEDE BASURA DEL VALOR  *
026500*               ANTERIOR AL FINAL DEL CAMPO.                      *
026600*----------------------------------------------------------------*
026700 320-RELLENA-SOBRANTE SECTION.
026800     IF WKS-IND-LEE > WKS-IND-ESCRIBE
026900        MOVE SPACE            TO WKS-CAMPO-BYTE(WKS-IND-LEE)
027000     END-IF.
027100 320-RELLENA-SOBRANTE-E. EXIT.
027200*----------------------------------------------------------------*
027300* PARRAFO 400 - PARTE EL CAMPO YA LIMPIO (SOLO DIGITOS Y PUNTO)   *
027400*               EN PARTE ENTERA Y PARTE DECIMAL Y ARMA EL         *
027500*               IMPORTE DE DOS DECIMALES POR ARITMETICA DIRECTA.  *
027600*               SI EL CAMPO NO ES CONVERTIBLE DEVUELVE CERO       *
027700*               (TCK-00989 / TCK-40101). RESPETA LA BANDERA QUE   *
027800*               300-ELIMINA-SIMBOLOS YA HAYA DEJADO EN 'N': NO LA *
027900*               REINICIA A 'S' (TCK-40192).                       *
028000*----------------------------------------------------------------*
028100 400-CONVIERTE-A-NUMERICO SECTION.
028200     MOVE ZERO                TO WKS-IMPORTE-EDITADO
028300     IF IMPORTE-NO-ES-NUMERICO
028400        GO TO 400-CONVIERTE-A-NUMERICO-E
028500     END-IF
028600     IF WKS-CAMPO-DATO = SPACES
028700        SET IMPORTE-NO-ES-NUMERICO TO TRUE
028800        GO TO 400-CONVIERTE-A-NUMERICO-E
028900     END-IF
029000     MOVE ZERO                TO WKS-CONT-PUNTOS
029100     INSPECT WKS-CAMPO-DATO TALLYING WKS-CONT-PUNTOS FOR ALL '.'
029200     IF WKS-CONT-PUNTOS > 1
029300        SET IMPORTE-NO-ES-NUMERICO TO TRUE
029400        GO TO 400-CONVIERTE-A-NUMERICO-E
029500     END-IF
029600     MOVE SPACES              TO WKS-PARTE-ENTERA-X WKS-PARTE-DECIMAL-X
029700     MOVE ZERO                TO WKS-LARGO-ENTERA WKS-LARGO-DECIMAL
029800     UNSTRING WKS-CAMPO-DATO DELIMITED BY '.'
029900         INTO WKS-PARTE-ENTERA-X  COUNT IN WKS-LARGO-ENTERA
030000              WKS-PARTE-DECIMAL-X COUNT IN WKS-LARGO-DECIMAL
030100     END-UNSTRING
030200     IF WKS-LARGO-ENTERA = ZERO AND WKS-LARGO-DECIMAL = ZERO
030300        SET IMPORTE-NO-ES-NUMERICO TO TRUE
030400        GO TO 400-CONVIERTE-A-NUMERICO-E
030500     END-IF
030600     PERFORM 405-VALIDA-DESGLOSE THRU 405-VALIDA-DESGLOSE-E
030700     IF IMPORTE-NO-ES-NUMERICO
030800        GO TO 400-CONVIERTE-A-NUMERICO-E
030900     END-IF
031000     PERFORM 410-ARMA-PARTE-ENTERA  THRU 410-ARMA-PARTE-ENTERA-E
031100     PERFORM 420-ARMA-PARTE-DECIMAL THRU 420-ARMA-PARTE-DECIMAL-E
031200     COMPUTE WKS-IMPORTE-EDITADO =
031300              WKS-BUFFER-ENTERA + (WKS-BUFFER-DECIMAL / 100).
031400 400-CONVIERTE-A-NUMERICO-E. EXIT.
031500*----------------------------------------------------------------*
031600* PARRAFO 405 - SEGUNDA REVISION, BYTE POR BYTE (F-DESGLOSE-      *
031700*               IMPORTE), DE QUE LA PARTE ENTERA Y LA PARTE       *
031800*               DECIMAL QUE SE VAN A ARITMETIZAR SEAN REALMENTE   *
031900*               DIGITOS; ES UNA SEGUNDA LINEA DE DEFENSA POR SI   *
032000*               EL CAMPO LLEGARA A ESTE PUNTO CON BASURA          *
032100*               (TCK-40191).                                      *
032200*----------------------------------------------------------------*
032300 405-VALIDA-DESGLOSE SECTION.
032400     PERFORM 406-VALIDA-BYTE-DESGLOSE THRU 406-VALIDA-BYTE-DESGLOSE-E
032500         VARYING WKS-IND-DESGLOSE FROM 1 BY 1
032600         UNTIL WKS-IND-DESGLOSE > WKS-LARGO-ENTERA
032700     PERFORM 406-VALIDA-BYTE-DESGLOSE THRU 406-VALIDA-BYTE-DESGLOSE-E
032800         VARYING WKS-IND-DESGLOSE FROM 10 BY 1
032900         UNTIL WKS-IND-DESGLOSE > 9 + WKS-LARGO-DECIMAL.
033000 405-VALIDA-DESGLOSE-E. EXIT.
033100*----------------------------------------------------------------*
033200* PARRAFO 406 - VALIDA QUE UNA POSICION DEL DESGLOSE ENTERA/      *
033300*               DECIMAL (F-DESGLOSE-IMPORTE) SEA UN DIGITO.       *
033400*----------------------------------------------------------------*
033500 406-VALIDA-BYTE-DESGLOSE SECTION.
033600     IF WKS-DESGLOSE-BYTE(WKS-IND-DESGLOSE) NOT NUMERIC
033700        SET IMPORTE-NO-ES-NUMERICO TO TRUE
033800     END-IF.
033900 406-VALIDA-BYTE-DESGLOSE-E. EXIT.
034000*----------------------------------------------------------------*
034100* PARRAFO 410 - JUSTIFICA A LA DERECHA (CON CERO A LA IZQUIERDA)  *
034200*               LOS DIGITOS DE LA PARTE ENTERA DENTRO DE UN       *
034300*               CAMPO NUMERICO DE 9 POSICIONES.                   *
034400*----------------------------------------------------------------*
034500 410-ARMA-PARTE-ENTERA SECTION.
034600     MOVE ZERO                TO WKS-BUFFER-ENTERA
034700     IF WKS-LARGO-ENTERA > ZERO
034800        MOVE WKS-PARTE-ENTERA-X(1:WKS-LARGO-ENTERA)
034900            TO WKS-BUFFER-ENTERA(10 - WKS-LARGO-ENTERA:
035000                                 WKS-LARGO-ENTERA)
035100     END-IF.
035200 410-ARMA-PARTE-ENTERA-E. EXIT.
035300*----------------------------------------------------------------*
035400* PARRAFO 420 - JUSTIFICA A LA IZQUIERDA (CON CERO A LA DERECHA)  *
035500*               LOS DIGITOS DE LA PARTE DECIMAL, PUES EL PRIMER   *
035600*               DIGITO ES EL DE MAYOR VALOR (DECIMAS).            *
035700*----------------------------------------------------------------*
035800 420-ARMA-PARTE-DECIMAL SECTION.
035900     MOVE ZERO                TO WKS-BUFFER-DECIMAL
036000     IF WKS-LARGO-DECIMAL > ZERO
036100        MOVE WKS-PARTE-DECIMAL-X(1:WKS-LARGO-DECIMAL)
036200            TO WKS-BUFFER-DECIMAL(1:WKS-LARGO-DECIMAL)
036300     END-IF.
036400 420-ARMA-PARTE-DECIMAL-E. EXIT.
