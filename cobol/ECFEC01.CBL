000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 12/06/1989                                       *
000400* PROGRAMADOR : HUGO ALBERTO PORTILLO SIC (HAPS)                 *
000500* APLICACION  : ESTADOS DE CUENTA                                *
000600* PROGRAMA    : ECFEC01                                          *
000700* TIPO        : BATCH (SUBPROGRAMA)                              *
000800* DESCRIPCION : NORMALIZA UNA FECHA DE TEXTO PROVENIENTE DEL     *
000900*             : ESTADO DE CUENTA (FORMATOS AAAA/MM/DD,           *
001000*             : AAAA-MM-DD, DD/MM/AAAA O DD-MM-AAAA) A SU FORMA  *
001100*             : CANONICA AAAA-MM-DD. SI NO CALZA CON NINGUN      *
001200*             : FORMATO O EL RANGO DE MES/DIA ES INVALIDO,       *
001300*             : DEVUELVE BANDERA DE FECHA NO VALIDA.             *
001400* ARCHIVOS    : NO APLICA                                        *
001500* PROGRAMA(S) : ES LLAMADO POR ECCAT01                           *
001600* INSTALADO   : 12/06/1989                                       *
001700******************************************************************
001800*----------------------------------------------------------------*
001900* BITACORA DE CAMBIOS                                            *
002000*----------------------------------------------------------------*
002100* 12/06/1989 HAPS TCK-00231 VERSION INICIAL, SOLO ACEPTABA        *
002200*                 AAAA/MM/DD DE ESTADOS DE CUENTA DE CAJA DE      *
002300*                 AHORRO                                         *
002400* 03/02/1991 HAPS TCK-00512 SE AGREGA FORMATO DD/MM/AAAA PARA     *
002500*                 ESTADOS DE CUENTA DE TARJETA DE CREDITO         *
002600* 22/09/1993 CEML TCK-00988 SE VALIDA RANGO DE MES 1-12 Y DIA     *
002700*                 1-31, ANTES SOLO SE VALIDABA LA FORMA           *
002800* 14/01/1997 CEML TCK-01204 SE PERMITE SEPARADOR GUION ADEMAS DE  *
002900*                 DIAGONAL (BANCOS DE PLAZA EMPEZARON A ENVIAR    *
003000*                 AAAA-MM-DD)                                    *
003100* 18/11/1998 RQCH TCK-01390 REVISION Y2K: SE CONFIRMA QUE EL      *
003200*                 CAMPO WKS-ANIO-NUM ES DE 4 POSICIONES, NO SE    *
003300*                 ENCONTRARON REFERENCIAS A AAMMDD DE 2 DIGITOS   *
003400* 09/05/2001 RQCH TCK-01711 SE ACEPTA MES Y DIA DE UN SOLO        *
003500*                 DIGITO (ANTES SE RECHAZABAN, DEVOLVIA FECHA     *
003600*                 NO VALIDA)                                     *
003700* 27/07/2006 JOML TCK-02233 SE ESTANDARIZA SALIDA CON GUIONES EN  *
003800*                 VEZ DE DIAGONAL, PARA CUADRAR CON REPORTES      *
003900*                 GERENCIALES NUEVOS                             *
004000* 15/10/2013 JOML TCK-02940 SE AISLA COMO SUBPROGRAMA APARTE      *
004100*                 (ANTES VIVIA DENTRO DEL PROGRAMA DE EXTRACCION) *
004200*                 PARA REUTILIZARLO EN EL PROCESO DE CATEGORIZ.   *
004300* 08/04/2024 PEDR TCK-40012 ADAPTADO PARA EL NUEVO PROCESO DE     *
004400*                 CATEGORIZACION DE ESTADOS DE CUENTA (ECCAT01)   *
004500* 11/08/2024 PEDR TCK-40190 SE QUITA LA VALIDACION DE DIAS MAXIMOS*
004600*                 POR MES (TABLA-DIAS-MES); EL RANGO DE DIA VUELVE*
004700*                 A SER 1-31 PLANO, PEDIDO EXPRESO DE OPERACIONES *
004800*                 PARA NO PERDER RENGLONES DEL ESTADO DE CUENTA.  *
004900*                 SE AGREGA VALIDACION DE ANIO TODO-DIGITOS        *
005000*----------------------------------------------------------------*
005100 PROGRAM-ID.                    ECFEC01.
005200 AUTHOR.                        HUGO ALBERTO PORTILLO SIC.
005300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
005400 DATE-WRITTEN.                  12/06/1989.
005500 DATE-COMPILED.
005600 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400*               C A M P O S   D E   T R A B A J O                *
006500******************************************************************
006600 01  WKS-CAMPO-TRABAJO.
006700     02  WKS-CAMPO-DATO             PIC X(12) VALUE SPACES.
006800     02  FILLER                     PIC X(01) VALUE SPACE.
006900******************************************************************
007000*             S E G M E N T O S   D E S A R M A D O S            *
007100******************************************************************
007200 01  WKS-SEGMENTOS-DESARMADOS.
007300     02  WKS-SEG1                   PIC X(04) VALUE SPACES.
007400*    ------------------------------------------------------------
007500*    VISTA NUMERICA DEL SEGMENTO DE ANIO, PARA COMPROBAR QUE SEA
007600*    TODO DIGITOS CUANDO EL FORMATO DETECTADO ES AAAA/MM/DD
007700*    (TCK-40190).
007800*    ------------------------------------------------------------
007900     02  WKS-SEG1-R REDEFINES WKS-SEG1
008000                                PIC 9(04).
008100     02  WKS-SEG2                   PIC X(02) VALUE SPACES.
008200     02  WKS-SEG3                   PIC X(04) VALUE SPACES.
008300*    ------------------------------------------------------------
008400*    VISTA NUMERICA DEL SEGMENTO DE ANIO CUANDO EL FORMATO
008500*    DETECTADO ES DD/MM/AAAA (TCK-40190).
008600*    ------------------------------------------------------------
008700     02  WKS-SEG3-R REDEFINES WKS-SEG3
008800                                PIC 9(04).
008900     02  WKS-LARGO-SEG1             PIC 9(02) COMP VALUE ZERO.
009000     02  WKS-LARGO-SEG2             PIC 9(02) COMP VALUE ZERO.
009100     02  WKS-LARGO-SEG3             PIC 9(02) COMP VALUE ZERO.
009200     02  WKS-CONTADOR-DELIM         PIC 9(02) COMP VALUE ZERO.
009300*    ------------------------------------------------------------
009400*    CAMPO DE TRABAJO PARA JUSTIFICAR A DERECHA CON CERO UN
009500*    SEGMENTO DE MES O DIA DE UNO O DOS DIGITOS (TCK-01711).
009600*    ------------------------------------------------------------
009700 01  WKS-AJUSTE-2DIG.
009800     02  WKS-2DIG                   PIC X(02) VALUE SPACES.
009900 01  WKS-AJUSTE-2DIG-R REDEFINES WKS-AJUSTE-2DIG.
010000     02  WKS-2DIG-NUM               PIC 9(02).
010100 01  WKS-BANDERAS.
010200     02  WKS-FORMATO-DETECTADO      PIC X(01) VALUE SPACE.
010300         88  FORMATO-ANIO-MES-DIA             VALUE 'A'.
010400         88  FORMATO-DIA-MES-ANIO             VALUE 'D'.
010500         88  FORMATO-NO-DETECTADO             VALUE ' '.
010600     02  WKS-RANGO-OK               PIC X(01) VALUE 'S'.
010700         88  RANGO-VALIDO                     VALUE 'S'.
010800         88  RANGO-INVALIDO                   VALUE 'N'.
010900******************************************************************
011000*           V A L O R E S   N U M E R I C O S                    *
011100******************************************************************
011200 01  WKS-VALORES-FECHA.
011300     02  WKS-ANIO-NUM               PIC 9(04) VALUE ZERO.
011400     02  WKS-MES-NUM                PIC 9(02) VALUE ZERO.
011500     02  WKS-DIA-NUM                PIC 9(02) VALUE ZERO.
011600******************************************************************
011700*        M A S C A R A   D E   S A L I D A   C A N O N I C A     *
011800******************************************************************
011900 01  WKS-FECHA-SALIDA.
012000     02  WKS-SAL-ANIO               PIC 9(04).
012100     02  FILLER                     PIC X(01) VALUE '-'.
012200     02  WKS-SAL-MES                PIC 9(02).
012300     02  FILLER                     PIC X(01) VALUE '-'.
012400     02  WKS-SAL-DIA                PIC 9(02).
012500 01  WKS-FECHA-SALIDA-R REDEFINES WKS-FECHA-SALIDA
012600                                    PIC X(10).
012700 LINKAGE SECTION.
012800 01  LK-FECHA-ENTRADA               PIC X(12).
012900 01  LK-FECHA-CANONICA              PIC X(10).
013000 01  LK-FECHA-VALIDA                PIC X(01).
013100     88  SI-FECHA-VALIDA                      VALUE 'S'.
013200     88  NO-FECHA-VALIDA                      VALUE 'N'.
013300******************************************************************
013400 PROCEDURE DIVISION USING LK-FECHA-ENTRADA
013500                          LK-FECHA-CANONICA
013600                          LK-FECHA-VALIDA.
013700 000-MAIN SECTION.
013800     MOVE 'N'                TO LK-FECHA-VALIDA
013900     MOVE SPACES             TO LK-FECHA-CANONICA
014000     PERFORM 100-DESARMA-CAMPO      THRU 100-DESARMA-CAMPO-E
014100     IF FORMATO-NO-DETECTADO
014200        GOBACK
014300     END-IF
014400     PERFORM 400-VALIDA-RANGOS      THRU 400-VALIDA-RANGOS-E
014500     IF RANGO-INVALIDO
014600        GOBACK
014700     END-IF
014800     PERFORM 500-ARMA-FECHA-CANONICA THRU 500-ARMA-FECHA-CANONICA-E
014900     MOVE 'S'                TO LK-FECHA-VALIDA
015000     GOBACK.
015100 000-MAIN-E. EXIT.
015200*----------------------------------------------------------------*
015300* PARRAFO 100 - RECORTA EL CAMPO RECIBIDO Y LO DESARMA EN TRES   *
015400*               SEGMENTOS USANDO DIAGONAL O GUION COMO           *
015500*               SEPARADOR, LUEGO DECIDE SI ES AAAA/MM/DD O       *
015600*               DD/MM/AAAA SEGUN EL LARGO DEL PRIMER SEGMENTO.   *
015700*----------------------------------------------------------------*
015800 100-DESARMA-CAMPO SECTION.
015900     MOVE SPACES              TO WKS-CAMPO-TRABAJO
016000     MOVE SPACE               TO WKS-FORMATO-DETECTADO
016100     MOVE LK-FECHA-ENTRADA    TO WKS-CAMPO-DATO
016200     PERFORM 110-QUITA-ESPACIOS THRU 110-QUITA-ESPACIOS-E
016300     MOVE SPACES              TO WKS-SEG1 WKS-SEG2 WKS-SEG3
016400     MOVE ZERO                TO WKS-LARGO-SEG1 WKS-LARGO-SEG2
016500                                 WKS-LARGO-SEG3 WKS-CONTADOR-DELIM
016600     UNSTRING WKS-CAMPO-DATO DELIMITED BY '/' OR '-'
016700         INTO WKS-SEG1  COUNT IN WKS-LARGO-SEG1
016800              WKS-SEG2  COUNT IN WKS-LARGO-SEG2
016900              WKS-SEG3  COUNT IN WKS-LARGO-SEG3
017000         TALLYING IN WKS-CONTADOR-DELIM
017100     END-UNSTRING
017200     IF WKS-CONTADOR-DELIM NOT = 3
017300        MOVE SPACE            TO WKS-FORMATO-DETECTADO
017400        GO TO 100-DESARMA-CAMPO-E
017500     END-IF
017600     IF WKS-LARGO-SEG1 = 4
017700        MOVE 'A'              TO WKS-FORMATO-DETECTADO
017800        PERFORM 200-PRUEBA-FORMATO-AMD THRU 200-PRUEBA-FORMATO-AMD-E
017900     ELSE
018000        IF WKS-LARGO-SEG3 = 4
018100           MOVE 'D'           TO WKS-FORMATO-DETECTADO
018200           PERFORM 300-PRUEBA-FORMATO-DMA THRU 300-PRUEBA-FORMATO-DMA-E
018300        ELSE
018400           MOVE SPACE         TO WKS-FORMATO-DETECTADO
018500        END-IF
018600     END-IF.
018700 100-DESARMA-CAMPO-E. EXIT.
018800*----------------------------------------------------------------*
018900* PARRAFO 110 - EL CAMPO PUEDE VENIR CON ESPACIOS A LA IZQUIERDA *
019000*               (RENGLONES DEL CSV ALINEADOS EN COLUMNA); SE     *
019100*               JUSTIFICA A LA IZQUIERDA ANTES DE PARTIRLO.      *
019200*----------------------------------------------------------------*
019300 110-QUITA-ESPACIOS SECTION.
019400     INSPECT WKS-CAMPO-DATO TALLYING WKS-CONTADOR-DELIM
019500         FOR LEADING SPACE
019600     IF WKS-CONTADOR-DELIM > ZERO
019700        MOVE WKS-CAMPO-DATO(WKS-CONTADOR-DELIM + 1: )
019800                              TO WKS-CAMPO-DATO
019900     END-IF
020000     MOVE ZERO                TO WKS-CONTADOR-DELIM.
020100 110-QUITA-ESPACIOS-E. EXIT.
020200*----------------------------------------------------------------*
020300* PARRAFO 200 - CONVIERTE LOS TRES SEGMENTOS AL ORDEN            *
020400*               ANIO/MES/DIA, JUSTIFICANDO A DERECHA CON CEROS   *
020500*               LOS SEGMENTOS DE MES Y DIA DE UN SOLO DIGITO.    *
020600*----------------------------------------------------------------*
020700 200-PRUEBA-FORMATO-AMD SECTION.
020800     MOVE WKS-SEG1(1:4)       TO WKS-ANIO-NUM
020900     MOVE WKS-SEG2            TO WKS-2DIG
021000     PERFORM 210-AJUSTA-2-DIGITOS THRU 210-AJUSTA-2-DIGITOS-E
021100     MOVE WKS-2DIG-NUM        TO WKS-MES-NUM
021200     MOVE WKS-SEG3            TO WKS-2DIG
021300     PERFORM 210-AJUSTA-2-DIGITOS THRU 210-AJUSTA-2-DIGITOS-E
021400     MOVE WKS-2DIG-NUM        TO WKS-DIA-NUM.
021500 200-PRUEBA-FORMATO-AMD-E. EXIT.
021600*----------------------------------------------------------------*
021700* PARRAFO 300 - IGUAL QUE 200 PERO PARA DD/MM/AAAA.              *
021800*----------------------------------------------------------------*
021900 300-PRUEBA-FORMATO-DMA SECTION.
022000     MOVE WKS-SEG1            TO WKS-2DIG
022100     PERFORM 210-AJUSTA-2-DIGITOS THRU 210-AJUSTA-2-DIGITOS-E
022200     MOVE WKS-2DIG-NUM        TO WKS-DIA-NUM
022300     MOVE WKS-SEG2            TO WKS-2DIG
022400     PERFORM 210-AJUSTA-2-DIGITOS THRU 210-AJUSTA-2-DIGITOS-E
022500     MOVE WKS-2DIG-NUM        TO WKS-MES-NUM
022600     MOVE WKS-SEG3(1:4)       TO WKS-ANIO-NUM.
022700 300-PRUEBA-FORMATO-DMA-E. EXIT.
022800*----------------------------------------------------------------*
022900* PARRAFO 210 - AJUSTA WKS-2DIG DE UNO O DOS DIGITOS A UN CAMPO  *
023000*               NUMERICO DE 2 POSICIONES, RELLENANDO CON CERO A  *
023100*               LA IZQUIERDA CUANDO VIENE DE UN SOLO CARACTER.   *
023200*----------------------------------------------------------------*
023300 210-AJUSTA-2-DIGITOS SECTION.
023400     IF WKS-2DIG(2:1) = SPACE
023500        MOVE WKS-2DIG(1:1)    TO WKS-2DIG(2:1)
023600        MOVE '0'              TO WKS-2DIG(1:1)
023700     END-IF.
023800 210-AJUSTA-2-DIGITOS-E. EXIT.
023900*----------------------------------------------------------------*
024000* PARRAFO 400 - VALIDA QUE EL SEGMENTO DE ANIO SEA TODO DIGITOS, *
024100*               QUE EL MES ESTE ENTRE 1 Y 12 Y QUE EL DIA ESTE   *
024200*               ENTRE 1 Y 31. NO SE VALIDA CUANTOS DIAS TIENE    *
024300*               CADA MES (TCK-40190: EL BANCO PIDE QUE UN RENGLON*
024400*               COMO 2024/04/31 SE ACEPTE TAL CUAL VIENE, LA     *
024500*               DEPURACION DE FECHAS DE CALENDARIO NO ES PARTE   *
024600*               DEL CONTRATO DE ESTE PARSEO; SE QUITA LA TABLA   *
024700*               DIA-FIN-MES QUE SE USABA HASTA TCK-00988).       *
024800*----------------------------------------------------------------*
024900 400-VALIDA-RANGOS SECTION.
025000     SET RANGO-VALIDO         TO TRUE
025100     IF FORMATO-ANIO-MES-DIA
025200        IF WKS-SEG1-R NOT NUMERIC
025300           SET RANGO-INVALIDO TO TRUE
025400        END-IF
025500     ELSE
025600        IF WKS-SEG3-R NOT NUMERIC
025700           SET RANGO-INVALIDO TO TRUE
025800        END-IF
025900     END-IF
026000     IF RANGO-VALIDO
026100        IF WKS-MES-NUM < 1 OR > 12
026200           SET RANGO-INVALIDO TO TRUE
026300        ELSE
026400           IF WKS-DIA-NUM < 1 OR > 31
026500              SET RANGO-INVALIDO TO TRUE
026600           END-IF
026700        END-IF
026800     END-IF.
026900 400-VALIDA-RANGOS-E. EXIT.
027000*----------------------------------------------------------------*
027100* PARRAFO 500 - ARMA LA FECHA CANONICA AAAA-MM-DD Y LA DEVUELVE  *
027200*               AL PROGRAMA QUE LLAMO (ECCAT01).                 *
027300*----------------------------------------------------------------*
027400 500-ARMA-FECHA-CANONICA SECTION.
027500     MOVE WKS-ANIO-NUM        TO WKS-SAL-ANIO
027600     MOVE WKS-MES-NUM         TO WKS-SAL-MES
027700     MOVE WKS-DIA-NUM         TO WKS-SAL-DIA
027800     MOVE WKS-FECHA-SALIDA-R  TO LK-FECHA-CANONICA.
027900 500-ARMA-FECHA-CANONICA-E. EXIT.
