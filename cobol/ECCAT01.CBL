000100******************************************************************
000200*        P R O G R A M A   E C C A T 0 1                   *
000300*CATEGORIZACION DE MOVIMIENTOS DE ESTADO DE CUENTA BANCARIO     *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.                    ECCAT01.
000700 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
000800 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
000900 DATE-WRITTEN.                  14/03/2024.
001000 DATE-COMPILED.
001100 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
001200******************************************************************
001300*FECHA       : 14/03/2024                                       *
001400*PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
001500*APLICACION  : ESTADOS DE CUENTA                                *
001600*PROGRAMA    : ECCAT01                                          *
001700*TIPO        : BATCH                                            *
001800*DESCRIPCION : LEE EL ARCHIVO PLANO DEL ESTADO DE CUENTA (CSV   *
001900*       : EXPORTADO POR EL BANCO), LOCALIZA EL HISTORIAL DE*
002000*       : TRANSACCIONES, LO DEPURA (FECHA/DETALLE/IMPORTE),*
002100*       : CLASIFICA CADA MOVIMIENTO POR TIPO, EXTRAE NUMERO*
002200*       : DE FACTURA Y CONTRAPARTE, LO ENRUTA A ABONOS     *
002300*       : (ENTRANTE) O CARGOS (SALIENTE) SEGUN EL SIGNO DEL*
002400*       : IMPORTE, LO ORDENA POR FECHA Y ESCRIBE LOS TRES  *
002500*       : ARCHIVOS DE SALIDA (FUENTE/ENTRANTE/SALIENTE) MAS*
002600*       : EL RESUMEN DE CONTROL DE LA CORRIDA              *
002700*ARCHIVOS    : ESTADO=C, FUENTE=A, ENTRANTE=A, SALIENTE=A       *
002800*BPM/RATIONAL: 40012                                            *
002900*NOMBRE      : CATEGORIZACION DE ESTADO DE CUENTA               *
003000******************************************************************
003100*----------------------------------------------------------------*
003200*2024-03-14 PEDR TCK-40012 VERSION INICIAL DEL PROGRAMA         *
003300*2024-04-08 PEDR TCK-40012 SE AGREGA CALL A ECFEC01/ECIMP01     *
003400*2024-05-02 PEDR TCK-40098 SE AGREGA ORDENAMIENTO POR FECHA     *
003500*2024-06-19 PEDR TCK-40101 SE ALINEA CON AJUSTES DE ECIMP01     *
003600*2024-07-30 PEDR TCK-40145 SE DOCUMENTA CONTRATO DE REGLAS 13/14*
003700*                     /29 DEL CLASIFICADOR (NUNCA DISPARAN,*
003800*                     SE DEJAN TAL CUAL POR PEDIDO DE      *
003900*                     OPERACIONES, NO TOCAR)               *
004000*2024-08-11 PEDR TCK-40190 REVISION DE AUDITORIA: EL CSV DE     *
004100*                     ENTRADA PUEDE TRAER EL DETALLE       *
004200*                     ENCOMILLADO CON COMAS PROPIAS (230/  *
004300*                     231/232); LA TABLA DE FRASES FIJAS SE*
004400*                     REARMA CON LAS 17 FRASES REALES DEL  *
004500*                     BANCO (332); SE COMPLETAN LOS PASOS  *
004600*                     5/7/8/9 DE CONTRAPARTE QUE HABIAN    *
004700*                     QUEDADO FUERA DE ALCANCE EN TCK-40145*
004800*                     (337/339/342/343); SE QUITA EL TOPE  *
004900*                     DE DIAS POR MES DEL PARSEO DE FECHA  *
005000*                     (ECFEC01, YA NO ES PARTE DEL         *
005100*                     CONTRATO); SE RESTAURA LA COLUMNA    *
005200*                     AMOUNT EN EL ENCABEZADO DEL FUENTE   *
005300*----------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000******************************************************************
006100*        A R C H I V O S   D E   E N T R A D A
006200******************************************************************
006300     SELECT ESTADO   ASSIGN   TO ESTADO
006400            ORGANIZATION      IS SEQUENTIAL
006500            FILE STATUS       IS FS-ESTADO.
006600******************************************************************
006700*        A R C H I V O S   D E   S A L I D A
006800******************************************************************
006900     SELECT FUENTE   ASSIGN   TO FUENTE
007000            ORGANIZATION      IS SEQUENTIAL
007100            FILE STATUS       IS FS-FUENTE.
007200     SELECT ENTRANTE ASSIGN   TO ENTRANTE
007300            ORGANIZATION      IS SEQUENTIAL
007400            FILE STATUS       IS FS-ENTRANTE.
007500     SELECT SALIENTE ASSIGN   TO SALIENTE
007600            ORGANIZATION      IS SEQUENTIAL
007700            FILE STATUS       IS FS-SALIENTE.
007800 DATA DIVISION.
007900 FILE SECTION.
008000*1 -->RENGLONES CRUDOS DEL ESTADO DE CUENTA (CSV DEL BANCO)
008100 FD  ESTADO.
008200 01  REG-LINEA-ENTRADA.
008300     02  ENT-RENGLON            PIC X(200).
008400*2 -->RENGLON DE MOVIMIENTO LIMPIO (FECHA/DETALLE/IMPORTE)
008500 FD  FUENTE.
008600     COPY ECMOV01.
008700*3 -->RENGLON CLASIFICADO DE ABONOS (ENTRANTE)
008800 FD  ENTRANTE.
008900     COPY ECCLA01 REPLACING ==REG-CATEGORIA== BY ==REG-ENTRANTE==.
009000*4 -->RENGLON CLASIFICADO DE CARGOS (SALIENTE)
009100 FD  SALIENTE.
009200     COPY ECCLA01 REPLACING ==REG-CATEGORIA== BY ==REG-SALIENTE==.
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500*         C A M P O S    D E    T R A B A J O              *
009600******************************************************************
009700 01  WKS-CAMPOS-DE-TRABAJO.
009800     02  WKS-PROGRAMA           PIC X(08)  VALUE 'ECCAT01'.
009900     02  WKS-NOMBRE-ESTADO      PIC X(20)  VALUE 'ESTADO'.
010000*------------------------------------------------------------
010100*VARIABLES DE FILE STATUS.
010200*------------------------------------------------------------
010300 01  FS-ESTADO                  PIC X(02)  VALUE SPACES.
010400 01  FS-FUENTE                  PIC X(02)  VALUE SPACES.
010500 01  FS-ENTRANTE                PIC X(02)  VALUE SPACES.
010600 01  FS-SALIENTE                PIC X(02)  VALUE SPACES.
010700*------------------------------------------------------------
010800*BANDERAS DE FIN DE ARCHIVO Y DE LOCALIZACION DEL HISTORIAL.
010900*------------------------------------------------------------
011000 01  WKS-FLAGS.
011100     02  WKS-FIN-ESTADO         PIC 9(01)  VALUE ZERO.
011200         88  FIN-ESTADO                    VALUE 1.
011300     02  WKS-MARCADOR-HALLADO   PIC 9(01)  VALUE ZERO.
011400         88  MARCADOR-HALLADO               VALUE 1.
011500         88  MARCADOR-NO-HALLADO             VALUE 0.
011600     02  WKS-DENTRO-HISTORIAL   PIC 9(01)  VALUE ZERO.
011700         88  DENTRO-DEL-HISTORIAL             VALUE 1.
011800     02  WKS-RENGLONES-SALTAR   PIC 9(02) COMP VALUE ZERO.
011900     02  WKS-FECHA-VALIDA       PIC X(01)  VALUE 'N'.
012000         88  FECHA-ES-VALIDA                VALUE 'S'.
012100     02  WKS-SW-CONTRAPARTE     PIC X(01)  VALUE 'N'.
012200         88  CONTRAPARTE-HALLADA            VALUE 'S'.
012300         88  CONTRAPARTE-PENDIENTE          VALUE 'N'.
012400*------------------------------------------------------------
012500*CONTADORES E INDICES DE TRABAJO (TODOS BINARIOS).
012600*------------------------------------------------------------
012700 01  WKS-CONTADORES.
012800     02  WKS-IND-MOVTOS         PIC 9(06) COMP VALUE ZERO.
012900     02  WKS-IND-ENTRANTES      PIC 9(06) COMP VALUE ZERO.
013000     02  WKS-IND-SALIENTES      PIC 9(06) COMP VALUE ZERO.
013100     02  WKS-IND-I              PIC 9(06) COMP VALUE ZERO.
013200     02  WKS-IND-J              PIC 9(06) COMP VALUE ZERO.
013300     02  WKS-IND-K              PIC 9(06) COMP VALUE ZERO.
013400     02  WKS-LARGO-CAMPO        PIC 9(03) COMP VALUE ZERO.
013500     02  WKS-POSICION           PIC 9(03) COMP VALUE ZERO.
013600     02  WKS-CONT-DELIM         PIC 9(03) COMP VALUE ZERO.
013700*------------------------------------------------------------
013800*INDICES DEL DESGLOSE DE CAMPOS CSV (PARRAFO 230/231/232).
013900*LOS DOS PRIMEROS UBICAN LA PRIMERA COMA (FIN DE FECHA); LOS
014000*DEMAS UBICAN LA COMILLA DE CIERRE DEL DETALLE COMILLADO O LA
014100*SIGUIENTE COMA CUANDO EL DETALLE NO VIENE ENTRE COMILLAS
014200*(TCK-40190: EL DETALLE PUEDE TRAER COMAS PROPIAS).
014300*------------------------------------------------------------
014400     02  WKS-CSV-POS-COMA1      PIC 9(03) COMP VALUE ZERO.
014500     02  WKS-CSV-POS-COMA2      PIC 9(03) COMP VALUE ZERO.
014600     02  WKS-CSV-POS-COMILLA    PIC 9(03) COMP VALUE ZERO.
014700     02  WKS-CSV-INICIO-RESTO   PIC 9(03) COMP VALUE ZERO.
014800     02  WKS-CSV-LARGO-RESTO    PIC 9(03) COMP VALUE ZERO.
014900     02  WKS-CSV-INICIO-IMPTE   PIC 9(03) COMP VALUE ZERO.
015000     02  WKS-CSV-LARGO-IMPTE    PIC 9(03) COMP VALUE ZERO.
015100*------------------------------------------------------------
015200*RENGLON DE TRABAJO CON LO QUE QUEDA DEL CSV DESPUES DE LA
015300*FECHA (DETALLE + IMPORTE), PARA EL DESGLOSE COMILLA-AWARE.
015400*------------------------------------------------------------
015500 01  WKS-CSV-RESTO              PIC X(190) VALUE SPACES.
015600 01  WKS-CSV-CAMPOS.
015700     02  WKS-CSV-FECHA          PIC X(30)  VALUE SPACES.
015800     02  WKS-CSV-DETALLE        PIC X(140) VALUE SPACES.
015900     02  WKS-CSV-IMPORTE        PIC X(30)  VALUE SPACES.
016000 01  WKS-LK-FECHA-CANONICA      PIC X(10)  VALUE SPACES.
016100 01  WKS-LK-FECHA-VALIDA        PIC X(01)  VALUE 'N'.
016200 01  WKS-LK-IMPORTE-SALIDA      PIC S9(9)V99 VALUE ZERO.
016300*------------------------------------------------------------
016400*TABLA DE MOVIMIENTOS LIMPIOS, EN EL ORDEN DE LECTURA DEL
016500*ESTADO DE CUENTA (SIRVE DE FUENTE PARA CLASIFICAR/ENRUTAR).
016600*RENGLON DE TRABAJO PROPIO (NO ES IMAGEN DE DISCO); LA IMAGEN
016700*DE DISCO DE 145 BYTES LA APORTA EL COPY ECMOV01 EN LA FD
016800*FUENTE, DESDE DONDE SE ARMA CON MOVE CAMPO A CAMPO EN 510.
016900*------------------------------------------------------------
017000 01  WKS-TABLA-MOVTOS.
017100     02  WKS-MOV-FILA OCCURS 2000 TIMES
017200                      INDEXED BY WKS-IDX-MOV.
017300         03  TAB-TXN-FECHA          PIC X(10).
017400         03  TAB-TXN-DETALLE        PIC X(120).
017500         03  TAB-TXN-IMPORTE        PIC S9(9)V99.
017600         03  TAB-TXN-TIPO           PIC X(26).
017700         03  TAB-TXN-FACTURA        PIC X(26).
017800         03  TAB-TXN-CONTRAPARTE    PIC X(26).
017900         03  FILLER                 PIC X(02).
018000*------------------------------------------------------------
018100*TABLAS DE MOVIMIENTOS YA CLASIFICADOS, SEPARADAS POR FLUJO,
018200*PARA EL ORDENAMIENTO POR FECHA (PARRAFOS 410/420). RENGLON DE
018300*TRABAJO PROPIO; LA IMAGEN DE DISCO DE 363 BYTES LA APORTA EL
018400*COPY ECCLA01 EN LAS FD ENTRANTE/SALIENTE (ARMADA EN 520/530).
018500*------------------------------------------------------------
018600 01  WKS-TABLA-ENTRANTES.
018700     02  WKS-ENT-FILA OCCURS 2000 TIMES
018800                      INDEXED BY WKS-IDX-ENT.
018900         03  TAB-CAT-TIPO           PIC X(26).
019000         03  TAB-CAT-REF-CTA        PIC X(10).
019100         03  TAB-CAT-REF-NOMINAL    PIC X(10).
019200         03  TAB-CAT-COD-DEPTO      PIC X(10).
019300         03  TAB-CAT-FECHA          PIC X(10).
019400         03  TAB-CAT-REFERENCIA     PIC X(15).
019500         03  TAB-CAT-DETALLE        PIC X(120).
019600         03  TAB-CAT-IMPORTE-NETO   PIC 9(9)V99.
019700         03  TAB-CAT-COD-IMPUESTO   PIC X(02).
019800         03  TAB-CAT-IMPORTE-IMP    PIC 9(7)V99.
019900         03  TAB-CAT-TIPO-CAMBIO    PIC X(10).
020000         03  TAB-CAT-REF-EXTRA      PIC X(15).
020100         03  TAB-CAT-NOM-USUARIO    PIC X(15).
020200         03  TAB-CAT-REF-PROYECTO   PIC X(15).
020300         03  TAB-CAT-COD-COSTO      PIC X(15).
020400         03  TAB-CAT-FACTURA        PIC X(26).
020500         03  TAB-CAT-CONTRAPARTE    PIC X(26).
020600         03  FILLER                 PIC X(02).
020700 01  WKS-TABLA-SALIENTES.
020800     02  WKS-SAL-FILA OCCURS 2000 TIMES
020900                      INDEXED BY WKS-IDX-SAL.
021000         03  TAB2-CAT-TIPO          PIC X(26).
021100         03  TAB2-CAT-REF-CTA       PIC X(10).
021200         03  TAB2-CAT-REF-NOMINAL   PIC X(10).
021300         03  TAB2-CAT-COD-DEPTO     PIC X(10).
021400         03  TAB2-CAT-FECHA         PIC X(10).
021500         03  TAB2-CAT-REFERENCIA    PIC X(15).
021600         03  TAB2-CAT-DETALLE       PIC X(120).
021700         03  TAB2-CAT-IMPORTE-NETO  PIC 9(9)V99.
021800         03  TAB2-CAT-COD-IMPUESTO  PIC X(02).
021900         03  TAB2-CAT-IMPORTE-IMP   PIC 9(7)V99.
022000         03  TAB2-CAT-TIPO-CAMBIO   PIC X(10).
022100         03  TAB2-CAT-REF-EXTRA     PIC X(15).
022200         03  TAB2-CAT-NOM-USUARIO   PIC X(15).
022300         03  TAB2-CAT-REF-PROYECTO  PIC X(15).
022400         03  TAB2-CAT-COD-COSTO     PIC X(15).
022500         03  TAB2-CAT-FACTURA       PIC X(26).
022600         03  TAB2-CAT-CONTRAPARTE   PIC X(26).
022700         03  FILLER                 PIC X(02).
022800 01  WKS-FILA-AUXILIAR.
022900     02  AUX-CAT-TIPO               PIC X(26).
023000     02  AUX-CAT-REF-CTA            PIC X(10).
023100     02  AUX-CAT-REF-NOMINAL        PIC X(10).
023200     02  AUX-CAT-COD-DEPTO          PIC X(10).
023300     02  AUX-CAT-FECHA              PIC X(10).
023400     02  AUX-CAT-REFERENCIA         PIC X(15).
023500     02  AUX-CAT-DETALLE            PIC X(120).
023600     02  AUX-CAT-IMPORTE-NETO       PIC 9(9)V99.
023700     02  AUX-CAT-COD-IMPUESTO       PIC X(02).
023800     02  AUX-CAT-IMPORTE-IMP        PIC 9(7)V99.
023900     02  AUX-CAT-TIPO-CAMBIO        PIC X(10).
024000     02  AUX-CAT-REF-EXTRA          PIC X(15).
024100     02  AUX-CAT-NOM-USUARIO        PIC X(15).
024200     02  AUX-CAT-REF-PROYECTO       PIC X(15).
024300     02  AUX-CAT-COD-COSTO          PIC X(15).
024400     02  AUX-CAT-FACTURA            PIC X(26).
024500     02  AUX-CAT-CONTRAPARTE        PIC X(26).
024600     02  FILLER                     PIC X(02).
024700*------------------------------------------------------------
024800*TOTALES DE CONTROL DE LA CORRIDA (REPORTE FINAL 900).
024900*------------------------------------------------------------
025000 01  WKS-TOTALES-CORRIDA.
025100     02  CTL-TOTAL-LEIDOS       PIC 9(06)  VALUE ZERO.
025200     02  CTL-CANT-ENTRANTES     PIC 9(06)  VALUE ZERO.
025300     02  CTL-CANT-SALIENTES     PIC 9(06)  VALUE ZERO.
025400     02  CTL-SUMA-ENTRANTES     PIC S9(11)V99 VALUE ZERO.
025500     02  CTL-SUMA-SALIENTES     PIC S9(11)V99 VALUE ZERO.
025600     02  FILLER                 PIC X(10)  VALUE SPACES.
025700 01  WKS-MASCARA-CANT           PIC ZZZ,ZZ9      VALUE ZEROES.
025800 01  WKS-MASCARA-IMPORTE        PIC +ZZZ,ZZZ,ZZ9.99 VALUE ZEROES.
025900*------------------------------------------------------------
026000*ENCABEZADOS DE COLUMNA DE LOS TRES ARCHIVOS DE SALIDA.
026100*------------------------------------------------------------
026200 01  WKS-ENCAB-FUENTE           PIC X(145)  VALUE
026300     'DATE       DETAIL                                           
026400-     '                                                            
026500-     '                   AMOUNT'.
026600 01  WKS-ENCAB-CATEGORIA        PIC X(363)  VALUE
026700     'TYPE ACCT REF NOMINAL REF DEPT CODE DATE REFERENCE DETAILS N
026800-     'ET AMOUNT TAX CODE TAX AMOUNT EXCH RATE EXTRA REF USER NAME
026900-     'PROJECT REF COST CODE INVOICE COUNTERPARTY'.
027000*------------------------------------------------------------
027100*TABLA FIJA DE PALABRAS CLAVE DE FACTURA (IDIOMA TABLA-DIAS).
027200*------------------------------------------------------------
027300 01  TABLA-FACTURA-KEYS.
027400     02  FILLER   PIC X(08) VALUE 'INVOICE '.
027500     02  FILLER   PIC X(08) VALUE 'INV     '.
027600     02  FILLER   PIC X(08) VALUE 'FATTURA '.
027700     02  FILLER   PIC X(08) VALUE 'FATT    '.
027800 01  F-FACTURA-KEYS REDEFINES TABLA-FACTURA-KEYS.
027900     02  FACTURA-KEY  PIC X(08) OCCURS 4 TIMES.
028000*------------------------------------------------------------
028100*------------------------------------------------------------
028200*TABLA FIJA DE 17 FRASES DE RUIDO DEL BANCO A ELIMINAR DE LA
028300*CONTRAPARTE (LISTA CERRADA, TCK-40190). LAS DE LARGO
028400*VARIABLE -CHEQUE, REF:, VALUE DATE, RELATION:, REASON:, EUR-
028500*SE TRATAN APARTE EN 333.
028600*------------------------------------------------------------
028700 01  TABLA-FRASES-FIJAS.
028800     02  FILLER  PIC X(45) VALUE
028900         '24X7 PAY THIRD PARTIES                       '.
029000     02  FILLER  PIC X(45) VALUE
029100         '24X7 PAY                                     '.
029200     02  FILLER  PIC X(45) VALUE
029300         'THIRD PARTIES                                '.
029400     02  FILLER  PIC X(45) VALUE
029500         'PAYMENT ORDER OUTWARDS SAME DAY              '.
029600     02  FILLER  PIC X(45) VALUE
029700         'PAYMENT ORDER OUTWARDS                       '.
029800     02  FILLER  PIC X(45) VALUE
029900         'ACCOUNT TO ACCOUNT TRANSFER EXPRESS DEPOSITS '.
030000     02  FILLER  PIC X(45) VALUE
030100         'ACCOUNT TO ACCOUNT TRANSFER                  '.
030200     02  FILLER  PIC X(45) VALUE
030300         'TRANSFER BETWEEN OWN ACCOUNTS                '.
030400     02  FILLER  PIC X(45) VALUE
030500         'SCT INSTANT PAYMENTS INWARDS                 '.
030600     02  FILLER  PIC X(45) VALUE
030700         'SCT INWARDS                                  '.
030800     02  FILLER  PIC X(45) VALUE
030900         'SCT OUTWARDS                                 '.
031000     02  FILLER  PIC X(45) VALUE
031100         'STANDING INSTRUCTION CHARGE                  '.
031200     02  FILLER  PIC X(45) VALUE
031300         'STANDING INSTRUCTION                         '.
031400     02  FILLER  PIC X(45) VALUE
031500         'ADMINISTRATION FEE                           '.
031600     02  FILLER  PIC X(45) VALUE
031700         'UNPROCESSED STANDING INSTRUCTION CHARGE      '.
031800     02  FILLER  PIC X(45) VALUE
031900         'SDD OUTWARDS FEE                             '.
032000     02  FILLER  PIC X(45) VALUE
032100         'ATM CASH DEPOSIT                             '.
032200 01  F-FRASES-FIJAS REDEFINES TABLA-FRASES-FIJAS.
032300     02  FRASE-FIJA   PIC X(45) OCCURS 17 TIMES.
032400*------------------------------------------------------------
032500*PARAMETROS DE LLAMADA A LOS SUBPROGRAMAS DE FECHA E IMPORTE.
032600*------------------------------------------------------------
032700 01  WKS-LK-FECHA-ENTRADA       PIC X(12)  VALUE SPACES.
032800 01  WKS-LK-IMPORTE-ENTRADA     PIC X(30)  VALUE SPACES.
032900*------------------------------------------------------------
033000*RENGLON DE DETALLE EN MAYUSCULAS, USADO SOLO PARA COMPARAR
033100*CONTRA LAS PALABRAS CLAVE DEL CLASIFICADOR (PARRAFO 311).
033200*------------------------------------------------------------
033300 01  WKS-DETALLE-MAYUS          PIC X(120) VALUE SPACES.
033400*------------------------------------------------------------
033500*BANDERAS DE PALABRA-CLAVE HALLADA, UNA POR CADA FRASE QUE
033600*INTERVIENE EN LA TABLA DE 40 REGLAS DE CLASIFICACION (311).
033700*SE CARGAN CON INSPECT TALLYING ANTES DE EVALUAR LA TABLA.
033800*------------------------------------------------------------
033900 01  WKS-BANDERAS-CLASIF.
034000     02  WKS-HAY-CHEQUE            PIC 9(02) COMP VALUE ZERO.
034100     02  WKS-HAY-DEPOSIT           PIC 9(02) COMP VALUE ZERO.
034200     02  WKS-HAY-RETURNED          PIC 9(02) COMP VALUE ZERO.
034300     02  WKS-HAY-CHEQ-RETURNED     PIC 9(02) COMP VALUE ZERO.
034400     02  WKS-HAY-ACCT-A-ACCT       PIC 9(02) COMP VALUE ZERO.
034500     02  WKS-HAY-TRANSF-PROPIA     PIC 9(02) COMP VALUE ZERO.
034600     02  WKS-HAY-SCT-IN            PIC 9(02) COMP VALUE ZERO.
034700     02  WKS-HAY-SCT-OUT           PIC 9(02) COMP VALUE ZERO.
034800     02  WKS-HAY-INSTANT-PAY-IN    PIC 9(02) COMP VALUE ZERO.
034900     02  WKS-HAY-INSTANT-PAY       PIC 9(02) COMP VALUE ZERO.
035000     02  WKS-HAY-FEE               PIC 9(02) COMP VALUE ZERO.
035100     02  WKS-HAY-CHARGE            PIC 9(02) COMP VALUE ZERO.
035200     02  WKS-HAY-ADMIN-FEE         PIC 9(02) COMP VALUE ZERO.
035300     02  WKS-HAY-SI-CHARGE         PIC 9(02) COMP VALUE ZERO.
035400     02  WKS-HAY-SI                PIC 9(02) COMP VALUE ZERO.
035500     02  WKS-HAY-SALARY            PIC 9(02) COMP VALUE ZERO.
035600     02  WKS-HAY-EMPLOYMENT        PIC 9(02) COMP VALUE ZERO.
035700     02  WKS-HAY-STIPENDIO         PIC 9(02) COMP VALUE ZERO.
035800     02  WKS-HAY-STIPEND           PIC 9(02) COMP VALUE ZERO.
035900     02  WKS-HAY-REPAYMENT         PIC 9(02) COMP VALUE ZERO.
036000     02  WKS-HAY-PRINCIPAL         PIC 9(02) COMP VALUE ZERO.
036100     02  WKS-HAY-INTEREST          PIC 9(02) COMP VALUE ZERO.
036200     02  WKS-HAY-LOAN              PIC 9(02) COMP VALUE ZERO.
036300     02  WKS-HAY-TAX               PIC 9(02) COMP VALUE ZERO.
036400     02  WKS-HAY-VAT               PIC 9(02) COMP VALUE ZERO.
036500     02  WKS-HAY-CUSTOMS           PIC 9(02) COMP VALUE ZERO.
036600     02  WKS-HAY-GOVERNMENT        PIC 9(02) COMP VALUE ZERO.
036700     02  WKS-HAY-GOV               PIC 9(02) COMP VALUE ZERO.
036800     02  WKS-HAY-ATM               PIC 9(02) COMP VALUE ZERO.
036900     02  WKS-HAY-CASH              PIC 9(02) COMP VALUE ZERO.
037000     02  WKS-HAY-24X7-PAY          PIC 9(02) COMP VALUE ZERO.
037100     02  WKS-HAY-24X7-BILL         PIC 9(02) COMP VALUE ZERO.
037200     02  WKS-HAY-24X7-MOBILE       PIC 9(02) COMP VALUE ZERO.
037300     02  WKS-HAY-SDD-OUT           PIC 9(02) COMP VALUE ZERO.
037400     02  WKS-HAY-MAPFRE            PIC 9(02) COMP VALUE ZERO.
037500     02  WKS-HAY-MSV-LIFE          PIC 9(02) COMP VALUE ZERO.
037600     02  WKS-HAY-INSURANCE         PIC 9(02) COMP VALUE ZERO.
037700     02  WKS-HAY-HOTEL             PIC 9(02) COMP VALUE ZERO.
037800     02  WKS-HAY-CATERING          PIC 9(02) COMP VALUE ZERO.
037900     02  WKS-HAY-BUTCHER           PIC 9(02) COMP VALUE ZERO.
038000     02  WKS-HAY-FOOD              PIC 9(02) COMP VALUE ZERO.
038100     02  WKS-HAY-SUPERMARKET       PIC 9(02) COMP VALUE ZERO.
038200     02  WKS-HAY-RESTAURANT        PIC 9(02) COMP VALUE ZERO.
038300     02  WKS-HAY-EAT               PIC 9(02) COMP VALUE ZERO.
038400     02  WKS-HAY-RETAIL            PIC 9(02) COMP VALUE ZERO.
038500     02  WKS-HAY-ELECTRICITY       PIC 9(02) COMP VALUE ZERO.
038600     02  WKS-HAY-WATER             PIC 9(02) COMP VALUE ZERO.
038700     02  WKS-HAY-GAS               PIC 9(02) COMP VALUE ZERO.
038800     02  WKS-HAY-UTILITY           PIC 9(02) COMP VALUE ZERO.
038900     02  WKS-HAY-REFUND            PIC 9(02) COMP VALUE ZERO.
039000     02  WKS-HAY-WITHDRAWAL        PIC 9(02) COMP VALUE ZERO.
039100     02  FILLER                    PIC X(04) VALUE SPACES.
039200*------------------------------------------------------------
039300*RENGLON DE TRABAJO PARA LOS EXTRACTORES DE FACTURA Y DE
039400*CONTRAPARTE (PARRAFOS 320 Y 330 Y SUS SUBORDINADOS).
039500*------------------------------------------------------------
039600 01  WKS-AREA-EXTRACCION.
039700     02  WKS-TEXTO-TRABAJO      PIC X(150) VALUE SPACES.
039800     02  WKS-TEXTO-MAYUS        PIC X(150) VALUE SPACES.
039900     02  WKS-TEXTO-RESULTADO    PIC X(30)  VALUE SPACES.
040000     02  WKS-DIGITOS-FACTURA    PIC X(15)  VALUE SPACES.
040100     02  WKS-BUFFER-ESCANEO     PIC X(150) VALUE SPACES.
040200     02  WKS-POS-INICIO         PIC 9(03) COMP VALUE ZERO.
040300     02  WKS-POS-FIN            PIC 9(03) COMP VALUE ZERO.
040400     02  WKS-LARGO-RESULTADO    PIC 9(03) COMP VALUE ZERO.
040500*------------------------------------------------------------
040600*PALABRAS DE TRABAJO PARA COMPACTAR ESPACIOS Y PARA LOS
040700*PATRONES DE RAZON SOCIAL / TITULO / MAYUSCULA CORRIDA DE LA
040800*CONTRAPARTE (PARRAFOS 334, 336, 337, 339, 342, 343, 344).
040900*LA REDEFINICION COMO TABLA PERMITE RECORRERLAS POR INDICE.
041000*------------------------------------------------------------
041100 01  WKS-PALABRAS-CONTRAPARTE.
041200     02  WKS-PAL1               PIC X(20)  VALUE SPACES.
041300     02  WKS-PAL2               PIC X(20)  VALUE SPACES.
041400     02  WKS-PAL3               PIC X(20)  VALUE SPACES.
041500     02  WKS-PAL4               PIC X(20)  VALUE SPACES.
041600     02  WKS-PAL5               PIC X(20)  VALUE SPACES.
041700     02  WKS-PAL6               PIC X(20)  VALUE SPACES.
041800     02  WKS-PAL7               PIC X(20)  VALUE SPACES.
041900     02  WKS-PAL8               PIC X(20)  VALUE SPACES.
042000     02  WKS-PAL9               PIC X(20)  VALUE SPACES.
042100     02  WKS-PAL10              PIC X(20)  VALUE SPACES.
042200 01  F-PALABRAS-CONTRAPARTE REDEFINES WKS-PALABRAS-CONTRAPARTE.
042300     02  WKS-PAL-TAB            PIC X(20)  OCCURS 10 TIMES.
042400*------------------------------------------------------------
042500*AUXILIARES DE LOS PATRONES 337/339/342/343 (TCK-40190).
042600*------------------------------------------------------------
042700 01  WKS-CONTRAPARTE-AUX.
042800     02  WKS-IND-PAL            PIC 9(02) COMP VALUE ZERO.
042900     02  WKS-RUN-INICIO         PIC 9(02) COMP VALUE ZERO.
043000     02  WKS-RUN-LARGO          PIC 9(02) COMP VALUE ZERO.
043100     02  WKS-PAL-MAYUS          PIC X(20) VALUE SPACES.
043200     02  FILLER                 PIC X(10) VALUE SPACES.
043300*------------------------------------------------------------
043400*TABLA FIJA DE LARGOS REALES DE LAS PALABRAS CLAVE DE FACTURA
043500*(MISMO ORDEN QUE TABLA-FACTURA-KEYS: INVOICE/INV/FATTURA/FATT)
043600*------------------------------------------------------------
043700 01  TABLA-FACTURA-LARGOS.
043800     02  FILLER PIC X(08) VALUE '07030704'.
043900 01  F-FACTURA-LARGOS REDEFINES TABLA-FACTURA-LARGOS.
044000     02  FACTURA-KEY-LARGO PIC 99 OCCURS 4 TIMES.
044100*------------------------------------------------------------
044200*TABLA FIJA DE LARGOS REALES DE LAS 17 FRASES DE RUIDO DE
044300*TABLA-FRASES-FIJAS (MISMO ORDEN, TCK-40190).
044400*------------------------------------------------------------
044500 01  TABLA-FRASE-LARGOS.
044600     02  FILLER PIC X(34) VALUE
044700         '2208133122442729281112272018391616'.
044800 01  F-FRASE-LARGOS REDEFINES TABLA-FRASE-LARGOS.
044900     02  FRASE-FIJA-LARGO PIC 99 OCCURS 17 TIMES.
045000******************************************************************
045100 PROCEDURE DIVISION.
045200 000-MAIN SECTION.
045300     PERFORM 100-APERTURA-ARCHIVOS
045400     PERFORM 200-EXTRAE-ESTADO-CUENTA
045500     IF MARCADOR-HALLADO AND CTL-TOTAL-LEIDOS NOT = ZERO
045600        PERFORM 300-CLASIFICA-Y-ENRIQUECE
045700           VARYING WKS-IND-I FROM 1 BY 1
045800           UNTIL WKS-IND-I > WKS-IND-MOVTOS
045900        PERFORM 400-ORDENA-FLUJOS
046000        PERFORM 500-ESCRIBE-SALIDAS
046100     ELSE
046200        PERFORM 290-ERROR-SIN-MOVIMIENTOS
046300     END-IF
046400     PERFORM 900-ESTADISTICAS
046500     PERFORM 999-CIERRA-ARCHIVOS
046600     STOP RUN.
046700 000-MAIN-E. EXIT.
046800*APERTURA Y VALIDACION DE FILE STATUS DE ARCHIVOS
046900 100-APERTURA-ARCHIVOS SECTION.
047000     OPEN INPUT  ESTADO
047100     OPEN OUTPUT FUENTE, ENTRANTE, SALIENTE
047200     IF FS-ESTADO NOT = '00'
047300        DISPLAY '***********************************************'
047400        DISPLAY '*   ERROR AL ABRIR ARCHIVO ESTADO             *'
047500        DISPLAY '*   FILE STATUS : ' FS-ESTADO
047600        DISPLAY '***********************************************'
047700        MOVE 91 TO RETURN-CODE
047800        STOP RUN
047900     END-IF
048000     IF FS-FUENTE NOT = '00' OR FS-ENTRANTE NOT = '00'
048100        OR FS-SALIENTE NOT = '00'
048200        DISPLAY '***********************************************'
048300        DISPLAY '*   ERROR AL ABRIR ARCHIVOS DE SALIDA         *'
048400        DISPLAY '*   FUENTE   : ' FS-FUENTE
048500        DISPLAY '*   ENTRANTE : ' FS-ENTRANTE
048600        DISPLAY '*   SALIENTE : ' FS-SALIENTE
048700        DISPLAY '***********************************************'
048800        MOVE 92 TO RETURN-CODE
048900        STOP RUN
049000     END-IF.
049100 100-APERTURA-ARCHIVOS-E. EXIT.
049200*EXTRAE Y DEPURA LOS MOVIMIENTOS DEL ESTADO DE CUENTA (PASO 1)
049300 200-EXTRAE-ESTADO-CUENTA SECTION.
049400     PERFORM 210-BUSCA-MARCADOR-HISTORIAL
049500        UNTIL FIN-ESTADO OR MARCADOR-HALLADO
049600     IF MARCADOR-HALLADO
049700        PERFORM 220-LEE-RENGLON-TRANSACCION
049800           UNTIL FIN-ESTADO
049900     END-IF.
050000 200-EXTRAE-ESTADO-CUENTA-E. EXIT.
050100*BUSCA EL RENGLON 'TRANSACTION HISTORY'; EL ENCABEZADO DE COLUMNAS
050200*DEL BANCO QUEDA DOS RENGLONES ABAJO DEL MARCADOR Y SE DESCARTA
050300 210-BUSCA-MARCADOR-HISTORIAL SECTION.
050400     READ ESTADO
050500          AT END
050600             SET FIN-ESTADO TO TRUE
050700          NOT AT END
050800             IF ENT-RENGLON (1:19) = 'Transaction History'(1:19)
050900                SET MARCADOR-HALLADO TO TRUE
051000                MOVE 2 TO WKS-RENGLONES-SALTAR
051100                PERFORM 215-SALTA-ENCABEZADO
051200                   VARYING WKS-IND-J FROM 1 BY 1
051300                   UNTIL WKS-IND-J > WKS-RENGLONES-SALTAR
051400                      OR FIN-ESTADO
051500             END-IF
051600     END-READ.
051700 210-BUSCA-MARCADOR-HISTORIAL-E. EXIT.
051800*DESCARTA EL RENGLON EN BLANCO Y EL ENCABEZADO DE COLUMNAS
051900 215-SALTA-ENCABEZADO SECTION.
052000     READ ESTADO
052100          AT END
052200             SET FIN-ESTADO TO TRUE
052300     END-READ.
052400 215-SALTA-ENCABEZADO-E. EXIT.
052500*LEE UN RENGLON DE TRANSACCION, LO DESGLOSA Y LO ACUMULA
052600 220-LEE-RENGLON-TRANSACCION SECTION.
052700     READ ESTADO
052800          AT END
052900             SET FIN-ESTADO TO TRUE
053000          NOT AT END
053100             IF ENT-RENGLON NOT = SPACES
053200                PERFORM 230-DESARMA-CAMPOS-CSV
053300                PERFORM 240-INVOCA-PARSE-FECHA
053400                IF FECHA-ES-VALIDA
053500                   PERFORM 250-INVOCA-PARSE-IMPORTE
053600                   PERFORM 260-ACUMULA-MOVIMIENTO
053700                END-IF
053800             END-IF
053900     END-READ.
054000 220-LEE-RENGLON-TRANSACCION-E. EXIT.
054100*DESARMA EL RENGLON CSV EN FECHA / DETALLE / IMPORTE. EL DETALLE
054200*PUEDE VENIR ENCERRADO ENTRE COMILLAS CUANDO TRAE COMAS PROPIAS
054300*(TCK-40190); POR ESO NO SE PARTE CON UN UNSTRING CIEGO DE TRES
054400*CAMPOS, SINO QUE PRIMERO SE UBICA LA FECHA (HASTA LA PRIMERA
054500*COMA) Y LUEGO SE DECIDE SI EL RESTO ES COMILLADO O NO.
054600 230-DESARMA-CAMPOS-CSV SECTION.
054700     MOVE SPACES TO WKS-CSV-CAMPOS
054800     MOVE SPACES TO WKS-CSV-RESTO
054900     MOVE ZERO   TO WKS-CSV-POS-COMA1
055000     INSPECT ENT-RENGLON TALLYING WKS-CSV-POS-COMA1
055100             FOR CHARACTERS BEFORE INITIAL ','
055200     MOVE ENT-RENGLON (1:WKS-CSV-POS-COMA1) TO WKS-CSV-FECHA
055300     COMPUTE WKS-CSV-INICIO-RESTO = WKS-CSV-POS-COMA1 + 2
055400     IF WKS-CSV-INICIO-RESTO < 201
055500        COMPUTE WKS-CSV-LARGO-RESTO = 201 - WKS-CSV-INICIO-RESTO
055600        MOVE ENT-RENGLON (WKS-CSV-INICIO-RESTO :
055700                          WKS-CSV-LARGO-RESTO) TO WKS-CSV-RESTO
055800        IF WKS-CSV-RESTO (1:1) = '"'
055900           PERFORM 231-EXTRAE-DETALLE-COMILLADO
056000        ELSE
056100           PERFORM 232-EXTRAE-DETALLE-SIMPLE
056200        END-IF
056300     END-IF
056400     INSPECT WKS-CSV-FECHA   REPLACING ALL '"' BY SPACE
056500     INSPECT WKS-CSV-DETALLE REPLACING ALL '"' BY SPACE
056600     INSPECT WKS-CSV-IMPORTE REPLACING ALL '"' BY SPACE.
056700 230-DESARMA-CAMPOS-CSV-E. EXIT.
056800*EL DETALLE VIENE ENTRE COMILLAS (TRAE UNA O MAS COMAS PROPIAS):
056900*SE UBICA LA COMILLA DE CIERRE Y TODO LO DE ENTREMEDIO ES EL
057000*DETALLE, SIN IMPORTAR CUANTAS COMAS INTERNAS TRAIGA
057100 231-EXTRAE-DETALLE-COMILLADO SECTION.
057200     MOVE ZERO TO WKS-CSV-POS-COMILLA
057300     INSPECT WKS-CSV-RESTO (2:189) TALLYING WKS-CSV-POS-COMILLA
057400             FOR CHARACTERS BEFORE INITIAL '"'
057500     MOVE WKS-CSV-RESTO (2:WKS-CSV-POS-COMILLA) TO WKS-CSV-DETALLE
057600     COMPUTE WKS-CSV-INICIO-IMPTE = WKS-CSV-POS-COMILLA + 4
057700     IF WKS-CSV-INICIO-IMPTE < 191
057800        COMPUTE WKS-CSV-LARGO-IMPTE = 191 - WKS-CSV-INICIO-IMPTE
057900        MOVE WKS-CSV-RESTO (WKS-CSV-INICIO-IMPTE :
058000                       WKS-CSV-LARGO-IMPTE) TO WKS-CSV-IMPORTE
058100     END-IF.
058200 231-EXTRAE-DETALLE-COMILLADO-E. EXIT.
058300*EL DETALLE NO VIENE ENTRE COMILLAS (NO TRAE COMAS PROPIAS): LA
058400*SIGUIENTE COMA MARCA EL FIN DEL DETALLE Y EL INICIO DEL IMPORTE
058500 232-EXTRAE-DETALLE-SIMPLE SECTION.
058600     MOVE ZERO TO WKS-CSV-POS-COMA2
058700     INSPECT WKS-CSV-RESTO TALLYING WKS-CSV-POS-COMA2
058800             FOR CHARACTERS BEFORE INITIAL ','
058900     MOVE WKS-CSV-RESTO (1:WKS-CSV-POS-COMA2) TO WKS-CSV-DETALLE
059000     COMPUTE WKS-CSV-INICIO-IMPTE = WKS-CSV-POS-COMA2 + 2
059100     IF WKS-CSV-INICIO-IMPTE < 191
059200        COMPUTE WKS-CSV-LARGO-IMPTE = 191 - WKS-CSV-INICIO-IMPTE
059300        MOVE WKS-CSV-RESTO (WKS-CSV-INICIO-IMPTE :
059400                       WKS-CSV-LARGO-IMPTE) TO WKS-CSV-IMPORTE
059500     END-IF.
059600 232-EXTRAE-DETALLE-SIMPLE-E. EXIT.
059700*INVOCA EL SUBPROGRAMA DE FECHA (ECFEC01); SI NO ES VALIDA, EL
059800*RENGLON SE DESCARTA (NO SE CUENTA, NO PASA A LA TABLA)
059900 240-INVOCA-PARSE-FECHA SECTION.
060000     MOVE SPACES TO WKS-LK-FECHA-ENTRADA
060100     MOVE WKS-CSV-FECHA(1:12) TO WKS-LK-FECHA-ENTRADA
060200     MOVE SPACES TO WKS-LK-FECHA-CANONICA
060300     MOVE 'N' TO WKS-LK-FECHA-VALIDA
060400     CALL 'ECFEC01' USING WKS-LK-FECHA-ENTRADA
060500                          WKS-LK-FECHA-CANONICA
060600                          WKS-LK-FECHA-VALIDA
060700     MOVE WKS-LK-FECHA-VALIDA TO WKS-FECHA-VALIDA.
060800 240-INVOCA-PARSE-FECHA-E. EXIT.
060900*INVOCA EL SUBPROGRAMA DE IMPORTE (ECIMP01)
061000 250-INVOCA-PARSE-IMPORTE SECTION.
061100     MOVE SPACES TO WKS-LK-IMPORTE-ENTRADA
061200     MOVE WKS-CSV-IMPORTE TO WKS-LK-IMPORTE-ENTRADA
061300     MOVE ZERO TO WKS-LK-IMPORTE-SALIDA
061400     CALL 'ECIMP01' USING WKS-LK-IMPORTE-ENTRADA
061500                          WKS-LK-IMPORTE-SALIDA.
061600 250-INVOCA-PARSE-IMPORTE-E. EXIT.
061700*ACUMULA EL MOVIMIENTO YA DEPURADO EN LA TABLA DE TRABAJO
061800 260-ACUMULA-MOVIMIENTO SECTION.
061900     ADD 1 TO WKS-IND-MOVTOS
062000     MOVE WKS-LK-FECHA-CANONICA
062100                        TO TAB-TXN-FECHA (WKS-IND-MOVTOS)
062200     MOVE WKS-CSV-DETALLE(1:120)
062300                        TO TAB-TXN-DETALLE (WKS-IND-MOVTOS)
062400     MOVE WKS-LK-IMPORTE-SALIDA
062500                        TO TAB-TXN-IMPORTE (WKS-IND-MOVTOS)
062600     ADD 1 TO CTL-TOTAL-LEIDOS.
062700 260-ACUMULA-MOVIMIENTO-E. EXIT.
062800*NO SE HALLO EL MARCADOR DEL HISTORIAL O NO HUBO RENGLONES
062900*VALIDOS: SE DETIENE SIN PRODUCIR SALIDA CATEGORIZADA
063000 290-ERROR-SIN-MOVIMIENTOS SECTION.
063100     DISPLAY '***********************************************'
063200     DISPLAY '*   NO SE ENCONTRO HISTORIAL DE TRANSACCIONES  *'
063300     DISPLAY '*   VALIDO EN EL ESTADO DE CUENTA              *'
063400     DISPLAY '***********************************************'.
063500 290-ERROR-SIN-MOVIMIENTOS-E. EXIT.
063600*CLASIFICA, ENRIQUECE Y ENRUTA CADA MOVIMIENTO DE LA TABLA (PASO 2)
063700 300-CLASIFICA-Y-ENRIQUECE SECTION.
063800     PERFORM 310-CLASIFICA-TIPO-MOVIMIENTO
063900     PERFORM 320-EXTRAE-NUMERO-FACTURA
064000     PERFORM 330-EXTRAE-CONTRAPARTE
064100     PERFORM 340-ARMA-RENGLON-CATEGORIA
064200     PERFORM 350-ENRUTA-A-FLUJO.
064300 300-CLASIFICA-Y-ENRIQUECE-E. EXIT.
064400*CLASIFICA EL TIPO DE MOVIMIENTO SEGUN LA TABLA DE 40 REGLAS DE
064500*OPERACIONES (ORDEN FIJO, GANA LA PRIMERA QUE COINCIDE). LAS
064600*REGLAS 13, 14 Y 29 QUEDAN A PROPOSITO SIN PODER DISPARAR NUNCA
064700*(VER TCK-40145): NO BORRAR, ES EL CONTRATO OBSERVADO DEL BANCO.
064800 310-CLASIFICA-TIPO-MOVIMIENTO SECTION.
064900     MOVE TAB-TXN-DETALLE (WKS-IND-I) TO WKS-DETALLE-MAYUS
065000     INSPECT WKS-DETALLE-MAYUS
065100             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
065200                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
065300     PERFORM 311-BUSCA-PALABRAS-CLAVE
065400     PERFORM 312-EVALUA-TABLA-TIPOS
065500     MOVE WKS-TEXTO-RESULTADO TO WKS-TEXTO-TRABAJO
065600     PERFORM 341-CAPITALIZA-Y-TRUNCA
065700     MOVE WKS-TEXTO-RESULTADO TO TAB-TXN-TIPO (WKS-IND-I).
065800 310-CLASIFICA-TIPO-MOVIMIENTO-E. EXIT.
065900*CARGA LAS BANDERAS DE PALABRA-CLAVE HALLADA CONTRA EL DETALLE
066000 311-BUSCA-PALABRAS-CLAVE SECTION.
066100     MOVE ZERO TO WKS-BANDERAS-CLASIF
066200     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-CHEQUE
066300             FOR ALL 'CHEQUE'
066400     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-DEPOSIT
066500             FOR ALL 'DEPOSIT'
066600     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-RETURNED
066700             FOR ALL 'RETURNED'
066800     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-CHEQ-RETURNED
066900             FOR ALL 'CHEQUES RETURNED'
067000     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-ACCT-A-ACCT
067100             FOR ALL 'ACCOUNT TO ACCOUNT'
067200     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-TRANSF-PROPIA
067300             FOR ALL 'TRANSFER BETWEEN OWN ACCOUNTS'
067400     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-SCT-IN
067500             FOR ALL 'SCT INWARDS'
067600     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-SCT-OUT
067700             FOR ALL 'SCT OUTWARDS'
067800     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-INSTANT-PAY-IN
067900             FOR ALL 'INSTANT PAYMENTS INWARDS'
068000     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-INSTANT-PAY
068100             FOR ALL 'INSTANT PAYMENT'
068200     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-FEE
068300             FOR ALL 'FEE'
068400     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-CHARGE
068500             FOR ALL 'CHARGE'
068600     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-ADMIN-FEE
068700             FOR ALL 'ADMINISTRATION FEE'
068800     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-SI-CHARGE
068900             FOR ALL 'STANDING INSTRUCTION CHARGE'
069000     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-SI
069100             FOR ALL 'STANDING INSTRUCTION'
069200     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-SALARY
069300             FOR ALL 'SALARY'
069400     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-EMPLOYMENT
069500             FOR ALL 'EMPLOYMENT'
069600     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-STIPENDIO
069700             FOR ALL 'STIPENDIO'
069800     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-STIPEND
069900             FOR ALL 'STIPEND'
070000     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-REPAYMENT
070100             FOR ALL 'REPAYMENT'
070200     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-PRINCIPAL
070300             FOR ALL 'PRINCIPAL'
070400     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-INTEREST
070500             FOR ALL 'INTEREST'
070600     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-LOAN
070700             FOR ALL 'LOAN'
070800     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-TAX
070900             FOR ALL 'TAX'
071000     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-VAT
071100             FOR ALL 'VAT'
071200     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-CUSTOMS
071300             FOR ALL 'CUSTOMS'
071400     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-GOVERNMENT
071500             FOR ALL 'GOVERNMENT'
071600     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-GOV
071700             FOR ALL 'GOV'
071800     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-ATM
071900             FOR ALL 'ATM'
072000     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-CASH
072100             FOR ALL 'CASH'
072200     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-24X7-PAY
072300             FOR ALL '24X7 PAY'
072400     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-24X7-BILL
072500             FOR ALL '24X7 BILL'
072600     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-24X7-MOBILE
072700             FOR ALL '24X7 MOBILE PAY'
072800     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-SDD-OUT
072900             FOR ALL 'SDD OUTWARDS'
073000     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-MAPFRE
073100             FOR ALL 'MAPFRE'
073200     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-MSV-LIFE
073300             FOR ALL 'MSV LIFE'
073400     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-INSURANCE
073500             FOR ALL 'INSURANCE'
073600     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-HOTEL
073700             FOR ALL 'HOTEL'
073800     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-CATERING
073900             FOR ALL 'CATERING'
074000     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-BUTCHER
074100             FOR ALL 'BUTCHER'
074200     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-FOOD
074300             FOR ALL 'FOOD'
074400     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-SUPERMARKET
074500             FOR ALL 'SUPERMARKET'
074600     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-RESTAURANT
074700             FOR ALL 'RESTAURANT'
074800     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-EAT
074900             FOR ALL 'EAT'
075000     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-RETAIL
075100             FOR ALL 'RETAIL'
075200     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-ELECTRICITY
075300             FOR ALL 'ELECTRICITY'
075400     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-WATER
075500             FOR ALL 'WATER'
075600     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-GAS
075700             FOR ALL 'GAS'
075800     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-UTILITY
075900             FOR ALL 'UTILITY'
076000     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-REFUND
076100             FOR ALL 'REFUND'
076200     INSPECT WKS-DETALLE-MAYUS TALLYING WKS-HAY-WITHDRAWAL
076300             FOR ALL 'WITHDRAWAL'.
076400 311-BUSCA-PALABRAS-CLAVE-E. EXIT.
076500*RECORRE LA TABLA DE 40 REGLAS EN ORDEN FIJO; LA PRIMERA QUE
076600*COINCIDE GANA (LAS REGLAS "A ... B" SE APROXIMAN COMO "A Y B
076700*PRESENTES EN EL DETALLE", CRITERIO ACORDADO CON OPERACIONES).
076800 312-EVALUA-TABLA-TIPOS SECTION.
076900     EVALUATE TRUE
077000        WHEN WKS-HAY-CHEQUE > ZERO AND WKS-HAY-DEPOSIT > ZERO
077100             MOVE 'cheque deposit'         TO WKS-TEXTO-RESULTADO
077200        WHEN WKS-HAY-CHEQUE > ZERO AND WKS-HAY-RETURNED > ZERO
077300             MOVE 'cheque returned fee'    TO WKS-TEXTO-RESULTADO
077400        WHEN WKS-HAY-CHEQ-RETURNED > ZERO
077500             MOVE 'cheque returned'        TO WKS-TEXTO-RESULTADO
077600        WHEN WKS-HAY-CHEQUE > ZERO
077700             MOVE 'cheque payment'         TO WKS-TEXTO-RESULTADO
077800        WHEN WKS-HAY-ACCT-A-ACCT > ZERO
077900             MOVE 'account transfer'       TO WKS-TEXTO-RESULTADO
078000        WHEN WKS-HAY-TRANSF-PROPIA > ZERO
078100             MOVE 'internal transfer'      TO WKS-TEXTO-RESULTADO
078200        WHEN WKS-HAY-SCT-IN > ZERO
078300             MOVE 'incoming sct transfer'  TO WKS-TEXTO-RESULTADO
078400        WHEN WKS-HAY-SCT-OUT > ZERO
078500             MOVE 'outgoing sct transfer'  TO WKS-TEXTO-RESULTADO
078600        WHEN WKS-HAY-INSTANT-PAY-IN > ZERO
078700             MOVE 'instant payment in'     TO WKS-TEXTO-RESULTADO
078800        WHEN WKS-HAY-INSTANT-PAY > ZERO
078900             MOVE 'instant payment'        TO WKS-TEXTO-RESULTADO
079000        WHEN WKS-HAY-FEE > ZERO
079100             MOVE 'bank fee'               TO WKS-TEXTO-RESULTADO
079200        WHEN WKS-HAY-CHARGE > ZERO
079300             MOVE 'bank charge'            TO WKS-TEXTO-RESULTADO
079400        WHEN WKS-HAY-ADMIN-FEE > ZERO
079500             MOVE 'administration fee'     TO WKS-TEXTO-RESULTADO
079600        WHEN WKS-HAY-SI-CHARGE > ZERO
079700             MOVE 'standing instruction charge'
079800                                            TO WKS-TEXTO-RESULTADO
079900        WHEN WKS-HAY-SI > ZERO
080000             MOVE 'standing instruction'   TO WKS-TEXTO-RESULTADO
080100        WHEN WKS-HAY-SALARY > ZERO
080200             MOVE 'salary'                 TO WKS-TEXTO-RESULTADO
080300        WHEN WKS-HAY-EMPLOYMENT > ZERO
080400             MOVE 'employment payment'     TO WKS-TEXTO-RESULTADO
080500        WHEN WKS-HAY-STIPENDIO > ZERO OR WKS-HAY-STIPEND > ZERO
080600             MOVE 'stipend/salary'         TO WKS-TEXTO-RESULTADO
080700        WHEN WKS-HAY-REPAYMENT > ZERO AND WKS-HAY-PRINCIPAL > ZERO
080800             MOVE 'loan principal repayment'
080900                                            TO WKS-TEXTO-RESULTADO
081000        WHEN WKS-HAY-REPAYMENT > ZERO AND WKS-HAY-INTEREST > ZERO
081100             MOVE 'loan interest repayment'
081200                                            TO WKS-TEXTO-RESULTADO
081300        WHEN WKS-HAY-LOAN > ZERO
081400             MOVE 'loan'                   TO WKS-TEXTO-RESULTADO
081500        WHEN WKS-HAY-TAX > ZERO
081600             MOVE 'tax payment'            TO WKS-TEXTO-RESULTADO
081700        WHEN WKS-HAY-VAT > ZERO
081800             MOVE 'vat payment'            TO WKS-TEXTO-RESULTADO
081900        WHEN WKS-HAY-CUSTOMS > ZERO
082000             MOVE 'customs payment'        TO WKS-TEXTO-RESULTADO
082100        WHEN WKS-HAY-GOVERNMENT > ZERO OR WKS-HAY-GOV > ZERO
082200             MOVE 'government payment'     TO WKS-TEXTO-RESULTADO
082300        WHEN WKS-HAY-ATM > ZERO AND WKS-HAY-CASH > ZERO
082400             AND WKS-HAY-DEPOSIT > ZERO
082500             MOVE 'atm cash deposit'       TO WKS-TEXTO-RESULTADO
082600        WHEN WKS-HAY-24X7-PAY > ZERO
082700             MOVE 'third party payment'    TO WKS-TEXTO-RESULTADO
082800        WHEN WKS-HAY-24X7-BILL > ZERO
082900             MOVE 'bill payment'           TO WKS-TEXTO-RESULTADO
083000        WHEN WKS-HAY-24X7-MOBILE > ZERO
083100             MOVE 'mobile payment'         TO WKS-TEXTO-RESULTADO
083200        WHEN WKS-HAY-SDD-OUT > ZERO
083300             MOVE 'direct debit out'       TO WKS-TEXTO-RESULTADO
083400        WHEN WKS-HAY-MAPFRE > ZERO OR WKS-HAY-MSV-LIFE > ZERO
083500             OR WKS-HAY-INSURANCE > ZERO
083600             MOVE 'insurance payment'      TO WKS-TEXTO-RESULTADO
083700        WHEN WKS-HAY-HOTEL > ZERO
083800             MOVE 'hotel payment'          TO WKS-TEXTO-RESULTADO
083900        WHEN WKS-HAY-CATERING > ZERO
084000             MOVE 'catering payment'       TO WKS-TEXTO-RESULTADO
084100        WHEN WKS-HAY-BUTCHER > ZERO OR WKS-HAY-FOOD > ZERO
084200             OR WKS-HAY-SUPERMARKET > ZERO
084300             OR WKS-HAY-RESTAURANT > ZERO OR WKS-HAY-EAT > ZERO
084400             MOVE 'food & retail'          TO WKS-TEXTO-RESULTADO
084500        WHEN WKS-HAY-RETAIL > ZERO
084600             MOVE 'retail payment'         TO WKS-TEXTO-RESULTADO
084700        WHEN WKS-HAY-ELECTRICITY > ZERO OR WKS-HAY-WATER > ZERO
084800             OR WKS-HAY-GAS > ZERO OR WKS-HAY-UTILITY > ZERO
084900             MOVE 'utility payment'        TO WKS-TEXTO-RESULTADO
085000        WHEN WKS-HAY-REFUND > ZERO
085100             MOVE 'refund'                 TO WKS-TEXTO-RESULTADO
085200        WHEN WKS-HAY-DEPOSIT > ZERO
085300             MOVE 'deposit'                TO WKS-TEXTO-RESULTADO
085400        WHEN WKS-HAY-WITHDRAWAL > ZERO
085500             MOVE 'withdrawal'             TO WKS-TEXTO-RESULTADO
085600        WHEN OTHER
085700             MOVE 'other'                  TO WKS-TEXTO-RESULTADO
085800     END-EVALUATE.
085900 312-EVALUA-TABLA-TIPOS-E. EXIT.
086000*EXTRAE EL NUMERO DE FACTURA: BUSCA INVOICE/INV/FATTURA/FATT
086100*(EN ESE ORDEN, PARA NO CONFUNDIR "INV" DENTRO DE "INVOICE") Y
086200*TOMA LA CORRIDA DE DIGITOS QUE SIGUE
086300 320-EXTRAE-NUMERO-FACTURA SECTION.
086400     MOVE WKS-DETALLE-MAYUS TO WKS-BUFFER-ESCANEO
086500     MOVE ZERO TO WKS-POS-INICIO
086600     PERFORM 323-PRUEBA-PALABRA-FACTURA
086700        VARYING WKS-IND-J FROM 1 BY 1
086800        UNTIL WKS-IND-J > 4 OR WKS-POS-INICIO > ZERO
086900     MOVE SPACES TO WKS-DIGITOS-FACTURA
087000     IF WKS-POS-INICIO > ZERO
087100        PERFORM 321-AVANZA-HASTA-DIGITO
087200        PERFORM 322-EXTRAE-DIGITOS-FACTURA
087300     END-IF
087400     IF WKS-DIGITOS-FACTURA NOT = SPACES
087500        MOVE SPACES TO WKS-TEXTO-TRABAJO
087600        STRING 'invoice ' DELIMITED SIZE
087700               WKS-DIGITOS-FACTURA DELIMITED SPACE
087800               INTO WKS-TEXTO-TRABAJO
087900        END-STRING
088000        PERFORM 341-CAPITALIZA-Y-TRUNCA
088100        MOVE WKS-TEXTO-RESULTADO TO TAB-TXN-FACTURA (WKS-IND-I)
088200     ELSE
088300        MOVE SPACES TO TAB-TXN-FACTURA (WKS-IND-I)
088400     END-IF.
088500 320-EXTRAE-NUMERO-FACTURA-E. EXIT.
088600*PRUEBA UNA PALABRA CLAVE DE FACTURA CONTRA WKS-BUFFER-ESCANEO
088700 323-PRUEBA-PALABRA-FACTURA SECTION.
088800     MOVE FACTURA-KEY-LARGO (WKS-IND-J) TO WKS-LARGO-RESULTADO
088900     INSPECT WKS-BUFFER-ESCANEO TALLYING WKS-POS-INICIO
089000             FOR CHARACTERS BEFORE INITIAL
089100             FACTURA-KEY (WKS-IND-J) (1:WKS-LARGO-RESULTADO)
089200     IF WKS-POS-INICIO < 150
089300        COMPUTE WKS-POS-INICIO = WKS-POS-INICIO + 1
089400                                + FACTURA-KEY-LARGO (WKS-IND-J)
089500     ELSE
089600        MOVE ZERO TO WKS-POS-INICIO
089700     END-IF.
089800 323-PRUEBA-PALABRA-FACTURA-E. EXIT.
089900*AVANZA WKS-POS-INICIO SOBRE WKS-BUFFER-ESCANEO HASTA EL PRIMER
090000*CARACTER NUMERICO (O HASTA EL FINAL DEL RENGLON)
090100 321-AVANZA-HASTA-DIGITO SECTION.
090200     PERFORM 321-PRUEBA-CARACTER THRU 321-PRUEBA-CARACTER-E
090300        VARYING WKS-IND-J FROM WKS-POS-INICIO BY 1
090400        UNTIL WKS-IND-J > 150
090500           OR WKS-BUFFER-ESCANEO (WKS-IND-J:1) IS NUMERIC
090600     MOVE WKS-IND-J TO WKS-POS-INICIO.
090700 321-AVANZA-HASTA-DIGITO-E. EXIT.
090800 321-PRUEBA-CARACTER SECTION.
090900     CONTINUE.
091000 321-PRUEBA-CARACTER-E. EXIT.
091100*COPIA LA CORRIDA DE DIGITOS QUE EMPIEZA EN WKS-POS-INICIO
091200 322-EXTRAE-DIGITOS-FACTURA SECTION.
091300     MOVE SPACES TO WKS-DIGITOS-FACTURA
091400     MOVE 1 TO WKS-IND-K
091500     PERFORM 322-COPIA-UN-DIGITO THRU 322-COPIA-UN-DIGITO-E
091600        VARYING WKS-IND-J FROM WKS-POS-INICIO BY 1
091700        UNTIL WKS-IND-J > 150
091800           OR WKS-BUFFER-ESCANEO (WKS-IND-J:1) NOT NUMERIC
091900           OR WKS-IND-K > 15.
092000 322-EXTRAE-DIGITOS-FACTURA-E. EXIT.
092100 322-COPIA-UN-DIGITO SECTION.
092200     MOVE WKS-BUFFER-ESCANEO (WKS-IND-J:1)
092300                        TO WKS-DIGITOS-FACTURA (WKS-IND-K:1)
092400     ADD 1 TO WKS-IND-K.
092500 322-COPIA-UN-DIGITO-E. EXIT.
092600*EXTRAE LA CONTRAPARTE DEL DETALLE ORIGINAL (TCK-40190). SE
092700*RECORRE LA CADENA DE 10 REGLAS DEL BANCO EN ORDEN: REFERENCIA
092800*DE CONTRIBUYENTE, RECORTE DE RUIDO FIJO Y VARIABLE, CORTE EN
092900*MARCADOR, RAZON SOCIAL, CORTE EN EUR, TITULO PERSONAL, CORRIDA
093000*EN MAYUSCULAS, CORRIDA DE PALABRAS CAPITALIZADAS Y, DE ULTIMA,
093100*LAS PRIMERAS 5 PALABRAS. GANA LA PRIMERA QUE ENCUENTRA ALGO.
093200 330-EXTRAE-CONTRAPARTE SECTION.
093300     MOVE TAB-TXN-DETALLE (WKS-IND-I) TO WKS-TEXTO-TRABAJO
093400     MOVE SPACES TO WKS-TEXTO-RESULTADO
093500     MOVE 'N' TO WKS-SW-CONTRAPARTE
093600     PERFORM 331-BUSCA-ADMINISTRATIO
093700     IF WKS-TEXTO-RESULTADO NOT = SPACES
093800        SET CONTRAPARTE-HALLADA TO TRUE
093900     END-IF
094000     IF CONTRAPARTE-PENDIENTE
094100        PERFORM 332-QUITA-FRASES-FIJAS
094200           VARYING WKS-IND-J FROM 1 BY 1 UNTIL WKS-IND-J > 17
094300        PERFORM 333-QUITA-FRASES-VARIABLES
094400        PERFORM 334-COMPACTA-ESPACIOS
094500        PERFORM 335-CORTA-EN-MARCADOR
094600        PERFORM 337-BUSCA-RAZON-SOCIAL
094700     END-IF
094800     IF CONTRAPARTE-PENDIENTE
094900        PERFORM 338-CORTA-EN-EUR
095000        PERFORM 339-BUSCA-TITULO-PERSONAL
095100     END-IF
095200     IF CONTRAPARTE-PENDIENTE
095300        PERFORM 342-BUSCA-CORRIDA-MAYUSCULAS
095400     END-IF
095500     IF CONTRAPARTE-PENDIENTE
095600        PERFORM 343-BUSCA-PALABRAS-CAPITALIZADAS
095700     END-IF
095800     IF CONTRAPARTE-PENDIENTE
095900        PERFORM 344-PRIMERAS-5-PALABRAS
096000     END-IF
096100     MOVE WKS-TEXTO-RESULTADO TO WKS-TEXTO-TRABAJO
096200     PERFORM 341-CAPITALIZA-Y-TRUNCA
096300     MOVE WKS-TEXTO-RESULTADO TO TAB-TXN-CONTRAPARTE (WKS-IND-I).
096400 330-EXTRAE-CONTRAPARTE-E. EXIT.
096500*CASO ESPECIAL: ADMINISTRATIO + DIGITOS ES UNA REFERENCIA DE
096600*CONTRIBUYENTE, NO UN NOMBRE; SE DEVUELVE TAL CUAL (SOLO DIGITOS)
096700*(PASO 1). LA BUSQUEDA ES INSENSIBLE A MAYUSCULAS (WKS-TEXTO-
096800*MAYUS); EL DETALLE ORIGINAL (WKS-TEXTO-TRABAJO) NO SE TOCA
096900*PORQUE LOS PASOS 5/7/8/9 NECESITAN CONSERVAR SU CAJA ORIGINAL.
097000 331-BUSCA-ADMINISTRATIO SECTION.
097100     MOVE SPACES TO WKS-TEXTO-RESULTADO
097200     MOVE WKS-TEXTO-TRABAJO TO WKS-TEXTO-MAYUS
097300     INSPECT WKS-TEXTO-MAYUS
097400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
097500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
097600     MOVE WKS-TEXTO-MAYUS TO WKS-BUFFER-ESCANEO
097700     MOVE ZERO TO WKS-POS-INICIO
097800     INSPECT WKS-BUFFER-ESCANEO TALLYING WKS-POS-INICIO
097900             FOR CHARACTERS BEFORE INITIAL 'ADMINISTRATIO'
098000     IF WKS-POS-INICIO < 150
098100        COMPUTE WKS-POS-INICIO = WKS-POS-INICIO + 1 + 13
098200        PERFORM 321-AVANZA-HASTA-DIGITO
098300        PERFORM 322-EXTRAE-DIGITOS-FACTURA
098400        IF WKS-DIGITOS-FACTURA NOT = SPACES
098500           MOVE WKS-DIGITOS-FACTURA TO WKS-TEXTO-RESULTADO
098600        END-IF
098700     END-IF.
098800 331-BUSCA-ADMINISTRATIO-E. EXIT.
098900*PASO 2A: QUITA TODAS LAS OCURRENCIAS DE LA FRASE FIJA DE RUIDO
099000*NUMERO WKS-IND-J (TABLA CERRADA DE 17, VER TABLA-FRASES-FIJAS).
099100*SE REPITE HASTA QUE YA NO APARECE MAS (PUEDE VENIR REPETIDA).
099200 332-QUITA-FRASES-FIJAS SECTION.
099300     MOVE ZERO TO WKS-POS-INICIO
099400     PERFORM 332A-QUITA-UNA-OCURRENCIA
099500        UNTIL WKS-POS-INICIO NOT < 150.
099600 332-QUITA-FRASES-FIJAS-E. EXIT.
099700 332A-QUITA-UNA-OCURRENCIA SECTION.
099800     MOVE WKS-TEXTO-TRABAJO TO WKS-TEXTO-MAYUS
099900     INSPECT WKS-TEXTO-MAYUS
100000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
100100                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
100200     MOVE ZERO TO WKS-POS-INICIO
100300     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
100400             FOR CHARACTERS BEFORE INITIAL
100500             FRASE-FIJA (WKS-IND-J)
100600             (1:FRASE-FIJA-LARGO (WKS-IND-J))
100700     IF WKS-POS-INICIO < 150
100800        COMPUTE WKS-POS-FIN = WKS-POS-INICIO + 1
100900        MOVE SPACES TO WKS-TEXTO-TRABAJO
101000                (WKS-POS-FIN:FRASE-FIJA-LARGO (WKS-IND-J))
101100     END-IF.
101200 332A-QUITA-UNA-OCURRENCIA-E. EXIT.
101300*PASO 2B: QUITA LAS FRASES DE RUIDO DE LARGO VARIABLE QUE NO
101400*ENTRAN EN LA TABLA FIJA (CHEQUE-A-FIN, RELATION:/REASON:-A-
101500*COMA, VALUE DATE, REF:-A-FIN, IMPORTE EN EUR).
101600 333-QUITA-FRASES-VARIABLES SECTION.
101700     PERFORM 333A-QUITA-CHEQUE-A-FIN
101800     PERFORM 333B-QUITA-RELATION-A-COMA
101900     PERFORM 333C-QUITA-REASON-A-COMA
102000     PERFORM 333D-QUITA-VALUE-DATE
102100     PERFORM 333E-QUITA-REF-A-FIN
102200     PERFORM 333F-QUITA-EUR-IMPORTE.
102300 333-QUITA-FRASES-VARIABLES-E. EXIT.
102400*DE 'CHEQUE DEPOSIT', 'CHEQUE RETURNED FEE', 'CHEQUE BOOK ORDER
102500*FEE' O 'CHEQUE' + DIGITOS HASTA EL FIN DEL DETALLE
102600 333A-QUITA-CHEQUE-A-FIN SECTION.
102700     MOVE WKS-TEXTO-TRABAJO TO WKS-TEXTO-MAYUS
102800     INSPECT WKS-TEXTO-MAYUS
102900             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
103000                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
103100     MOVE 150 TO WKS-POS-FIN
103200     MOVE ZERO TO WKS-POS-INICIO
103300     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
103400             FOR CHARACTERS BEFORE INITIAL 'CHEQUE DEPOSIT'
103500     IF WKS-POS-INICIO < WKS-POS-FIN
103600        MOVE WKS-POS-INICIO TO WKS-POS-FIN
103700     END-IF
103800     MOVE ZERO TO WKS-POS-INICIO
103900     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
104000             FOR CHARACTERS BEFORE INITIAL 'CHEQUE RETURNED FEE'
104100     IF WKS-POS-INICIO < WKS-POS-FIN
104200        MOVE WKS-POS-INICIO TO WKS-POS-FIN
104300     END-IF
104400     MOVE ZERO TO WKS-POS-INICIO
104500     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
104600             FOR CHARACTERS BEFORE INITIAL
104700             'CHEQUE BOOK ORDER FEE'
104800     IF WKS-POS-INICIO < WKS-POS-FIN
104900        MOVE WKS-POS-INICIO TO WKS-POS-FIN
105000     END-IF
105100     MOVE ZERO TO WKS-POS-INICIO
105200     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
105300             FOR CHARACTERS BEFORE INITIAL 'CHEQUE '
105400     IF WKS-POS-INICIO < WKS-POS-FIN
105500        COMPUTE WKS-LARGO-RESULTADO = WKS-POS-INICIO + 8
105600        IF WKS-TEXTO-MAYUS (WKS-LARGO-RESULTADO:1) IS NUMERIC
105700           MOVE WKS-POS-INICIO TO WKS-POS-FIN
105800        END-IF
105900     END-IF
106000     IF WKS-POS-FIN < 150
106100        COMPUTE WKS-POS-INICIO = WKS-POS-FIN + 1
106200        COMPUTE WKS-LARGO-RESULTADO = 150 - WKS-POS-FIN
106300        MOVE SPACES TO WKS-TEXTO-TRABAJO
106400                (WKS-POS-INICIO:WKS-LARGO-RESULTADO)
106500     END-IF.
106600 333A-QUITA-CHEQUE-A-FIN-E. EXIT.
106700*DE 'RELATION:' HASTA LA PROXIMA COMA (INCLUSIVE)
106800 333B-QUITA-RELATION-A-COMA SECTION.
106900     MOVE WKS-TEXTO-TRABAJO TO WKS-TEXTO-MAYUS
107000     INSPECT WKS-TEXTO-MAYUS
107100             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
107200                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
107300     MOVE ZERO TO WKS-POS-INICIO
107400     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
107500             FOR CHARACTERS BEFORE INITIAL 'RELATION:'
107600     IF WKS-POS-INICIO < 150
107700        MOVE ZERO TO WKS-POS-FIN
107800        INSPECT WKS-TEXTO-MAYUS (WKS-POS-INICIO + 1:
107900                150 - WKS-POS-INICIO) TALLYING WKS-POS-FIN
108000                FOR CHARACTERS BEFORE INITIAL ','
108100        COMPUTE WKS-LARGO-RESULTADO = WKS-POS-FIN + 1
108200        IF WKS-POS-INICIO + WKS-LARGO-RESULTADO > 150
108300           COMPUTE WKS-LARGO-RESULTADO = 150 - WKS-POS-INICIO
108400        END-IF
108500        MOVE SPACES TO WKS-TEXTO-TRABAJO
108600                (WKS-POS-INICIO + 1:WKS-LARGO-RESULTADO)
108700     END-IF.
108800 333B-QUITA-RELATION-A-COMA-E. EXIT.
108900*DE 'REASON:' HASTA LA PROXIMA COMA (INCLUSIVE)
109000 333C-QUITA-REASON-A-COMA SECTION.
109100     MOVE WKS-TEXTO-TRABAJO TO WKS-TEXTO-MAYUS
109200     INSPECT WKS-TEXTO-MAYUS
109300             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
109400                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
109500     MOVE ZERO TO WKS-POS-INICIO
109600     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
109700             FOR CHARACTERS BEFORE INITIAL 'REASON:'
109800     IF WKS-POS-INICIO < 150
109900        MOVE ZERO TO WKS-POS-FIN
110000        INSPECT WKS-TEXTO-MAYUS (WKS-POS-INICIO + 1:
110100                150 - WKS-POS-INICIO) TALLYING WKS-POS-FIN
110200                FOR CHARACTERS BEFORE INITIAL ','
110300        COMPUTE WKS-LARGO-RESULTADO = WKS-POS-FIN + 1
110400        IF WKS-POS-INICIO + WKS-LARGO-RESULTADO > 150
110500           COMPUTE WKS-LARGO-RESULTADO = 150 - WKS-POS-INICIO
110600        END-IF
110700        MOVE SPACES TO WKS-TEXTO-TRABAJO
110800                (WKS-POS-INICIO + 1:WKS-LARGO-RESULTADO)
110900     END-IF.
111000 333C-QUITA-REASON-A-COMA-E. EXIT.
111100*DE 'VALUE DATE -' MAS LA FECHA DE DIGITOS Y BARRAS QUE LA SIGUE
111200*(ANCHO FIJO, CUBRE EL FORMATO DD/MM/AAAA DEL BANCO)
111300 333D-QUITA-VALUE-DATE SECTION.
111400     MOVE WKS-TEXTO-TRABAJO TO WKS-TEXTO-MAYUS
111500     INSPECT WKS-TEXTO-MAYUS
111600             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
111700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
111800     MOVE ZERO TO WKS-POS-INICIO
111900     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
112000             FOR CHARACTERS BEFORE INITIAL 'VALUE DATE -'
112100     IF WKS-POS-INICIO < 150
112200        COMPUTE WKS-LARGO-RESULTADO = 150 - WKS-POS-INICIO
112300        IF WKS-LARGO-RESULTADO > 23
112400           MOVE 23 TO WKS-LARGO-RESULTADO
112500        END-IF
112600        MOVE SPACES TO WKS-TEXTO-TRABAJO
112700                (WKS-POS-INICIO + 1:WKS-LARGO-RESULTADO)
112800     END-IF.
112900 333D-QUITA-VALUE-DATE-E. EXIT.
113000*DE 'REF:' O 'REF :' HASTA EL FIN DEL DETALLE
113100 333E-QUITA-REF-A-FIN SECTION.
113200     MOVE WKS-TEXTO-TRABAJO TO WKS-TEXTO-MAYUS
113300     INSPECT WKS-TEXTO-MAYUS
113400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
113500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
113600     MOVE 150 TO WKS-POS-FIN
113700     MOVE ZERO TO WKS-POS-INICIO
113800     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
113900             FOR CHARACTERS BEFORE INITIAL 'REF:'
114000     IF WKS-POS-INICIO < WKS-POS-FIN
114100        MOVE WKS-POS-INICIO TO WKS-POS-FIN
114200     END-IF
114300     MOVE ZERO TO WKS-POS-INICIO
114400     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
114500             FOR CHARACTERS BEFORE INITIAL 'REF :'
114600     IF WKS-POS-INICIO < WKS-POS-FIN
114700        MOVE WKS-POS-INICIO TO WKS-POS-FIN
114800     END-IF
114900     IF WKS-POS-FIN < 150
115000        COMPUTE WKS-POS-INICIO = WKS-POS-FIN + 1
115100        COMPUTE WKS-LARGO-RESULTADO = 150 - WKS-POS-FIN
115200        MOVE SPACES TO WKS-TEXTO-TRABAJO
115300                (WKS-POS-INICIO:WKS-LARGO-RESULTADO)
115400     END-IF.
115500 333E-QUITA-REF-A-FIN-E. EXIT.
115600*DE ' EUR ' MAS EL IMPORTE QUE LA SIGUE (MENCION DE MONTO EN
115700*EUROS DENTRO DEL DETALLE, NO EL MARCADOR DE CORTE DEL PASO 6)
115800 333F-QUITA-EUR-IMPORTE SECTION.
115900     MOVE WKS-TEXTO-TRABAJO TO WKS-TEXTO-MAYUS
116000     INSPECT WKS-TEXTO-MAYUS
116100             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
116200                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
116300     MOVE ZERO TO WKS-POS-INICIO
116400     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
116500             FOR CHARACTERS BEFORE INITIAL ' EUR '
116600     IF WKS-POS-INICIO < 150
116700        COMPUTE WKS-LARGO-RESULTADO = 150 - WKS-POS-INICIO
116800        IF WKS-LARGO-RESULTADO > 16
116900           MOVE 16 TO WKS-LARGO-RESULTADO
117000        END-IF
117100        MOVE SPACES TO WKS-TEXTO-TRABAJO
117200                (WKS-POS-INICIO + 1:WKS-LARGO-RESULTADO)
117300     END-IF.
117400 333F-QUITA-EUR-IMPORTE-E. EXIT.
117500*PASO 3: COLAPSA CORRIDAS DE ESPACIOS EN UNO SOLO (HASTA 10
117600*PALABRAS, TOPE PRACTICO DEL DETALLE DE ESTE BANCO)
117700 334-COMPACTA-ESPACIOS SECTION.
117800     MOVE SPACES TO WKS-PALABRAS-CONTRAPARTE
117900     UNSTRING WKS-TEXTO-TRABAJO DELIMITED BY ALL SPACE
118000              INTO WKS-PAL1 WKS-PAL2 WKS-PAL3 WKS-PAL4 WKS-PAL5
118100                   WKS-PAL6 WKS-PAL7 WKS-PAL8 WKS-PAL9 WKS-PAL10
118200     END-UNSTRING
118300     MOVE SPACES TO WKS-TEXTO-TRABAJO
118400     STRING WKS-PAL1  DELIMITED SPACE ' ' DELIMITED SIZE
118500            WKS-PAL2  DELIMITED SPACE ' ' DELIMITED SIZE
118600            WKS-PAL3  DELIMITED SPACE ' ' DELIMITED SIZE
118700            WKS-PAL4  DELIMITED SPACE ' ' DELIMITED SIZE
118800            WKS-PAL5  DELIMITED SPACE ' ' DELIMITED SIZE
118900            WKS-PAL6  DELIMITED SPACE ' ' DELIMITED SIZE
119000            WKS-PAL7  DELIMITED SPACE ' ' DELIMITED SIZE
119100            WKS-PAL8  DELIMITED SPACE ' ' DELIMITED SIZE
119200            WKS-PAL9  DELIMITED SPACE ' ' DELIMITED SIZE
119300            WKS-PAL10 DELIMITED SPACE
119400            INTO WKS-TEXTO-TRABAJO
119500     END-STRING.
119600 334-COMPACTA-ESPACIOS-E. EXIT.
119700*PASO 4: CORTA EL RENGLON EN EL PRIMER MARCADOR REF:/REF :/VALUE
119800*DATE/RELATION: QUE QUEDE, CONSERVANDO SOLO LO DE ANTES
119900 335-CORTA-EN-MARCADOR SECTION.
120000     MOVE WKS-TEXTO-TRABAJO TO WKS-TEXTO-MAYUS
120100     INSPECT WKS-TEXTO-MAYUS
120200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
120300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
120400     MOVE 150 TO WKS-POS-FIN
120500     MOVE ZERO TO WKS-POS-INICIO
120600     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
120700             FOR CHARACTERS BEFORE INITIAL 'REF:'
120800     IF WKS-POS-INICIO < WKS-POS-FIN
120900        MOVE WKS-POS-INICIO TO WKS-POS-FIN
121000     END-IF
121100     MOVE ZERO TO WKS-POS-INICIO
121200     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
121300             FOR CHARACTERS BEFORE INITIAL 'REF :'
121400     IF WKS-POS-INICIO < WKS-POS-FIN
121500        MOVE WKS-POS-INICIO TO WKS-POS-FIN
121600     END-IF
121700     MOVE ZERO TO WKS-POS-INICIO
121800     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
121900             FOR CHARACTERS BEFORE INITIAL 'VALUE DATE'
122000     IF WKS-POS-INICIO < WKS-POS-FIN
122100        MOVE WKS-POS-INICIO TO WKS-POS-FIN
122200     END-IF
122300     MOVE ZERO TO WKS-POS-INICIO
122400     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
122500             FOR CHARACTERS BEFORE INITIAL 'RELATION:'
122600     IF WKS-POS-INICIO < WKS-POS-FIN
122700        MOVE WKS-POS-INICIO TO WKS-POS-FIN
122800     END-IF
122900     IF WKS-POS-FIN < 150
123000        COMPUTE WKS-POS-INICIO = WKS-POS-FIN + 1
123100        COMPUTE WKS-LARGO-RESULTADO = 150 - WKS-POS-FIN
123200        MOVE SPACES TO WKS-TEXTO-TRABAJO
123300                (WKS-POS-INICIO:WKS-LARGO-RESULTADO)
123400     END-IF.
123500 335-CORTA-EN-MARCADOR-E. EXIT.
123600*DESARMA WKS-TEXTO-TRABAJO EN PALABRAS (SE REUSA PARA LOS PASOS
123700*5, 7, 8 Y 9, QUE NECESITAN UNA VISTA POR PALABRA)
123800 336-DESARMA-PALABRAS-CONTRAPARTE SECTION.
123900     MOVE SPACES TO WKS-PALABRAS-CONTRAPARTE
124000     UNSTRING WKS-TEXTO-TRABAJO DELIMITED BY ALL SPACE
124100              INTO WKS-PAL1 WKS-PAL2 WKS-PAL3 WKS-PAL4 WKS-PAL5
124200                   WKS-PAL6 WKS-PAL7 WKS-PAL8 WKS-PAL9 WKS-PAL10
124300     END-UNSTRING.
124400 336-DESARMA-PALABRAS-CONTRAPARTE-E. EXIT.
124500*PASO 5: RAZON SOCIAL = CORRIDA DE PALABRAS CAPITALIZADAS QUE
124600*TERMINA EN LTD/LIMITED/PLC/CO/COMPANY
124700 337-BUSCA-RAZON-SOCIAL SECTION.
124800     PERFORM 336-DESARMA-PALABRAS-CONTRAPARTE
124900     MOVE ZERO TO WKS-RUN-INICIO
125000     MOVE ZERO TO WKS-RUN-LARGO
125100     PERFORM 337A-PRUEBA-PALABRA-EMPRESA
125200        VARYING WKS-IND-PAL FROM 1 BY 1
125300        UNTIL WKS-IND-PAL > 10
125400              OR WKS-TEXTO-RESULTADO NOT = SPACES.
125500 337-BUSCA-RAZON-SOCIAL-E. EXIT.
125600 337A-PRUEBA-PALABRA-EMPRESA SECTION.
125700     IF WKS-PAL-TAB (WKS-IND-PAL) NOT = SPACES
125800        AND WKS-PAL-TAB (WKS-IND-PAL) (1:1) IS ALPHABETIC-UPPER
125900        IF WKS-RUN-LARGO = ZERO
126000           MOVE WKS-IND-PAL TO WKS-RUN-INICIO
126100        END-IF
126200        ADD 1 TO WKS-RUN-LARGO
126300        MOVE WKS-PAL-TAB (WKS-IND-PAL) TO WKS-PAL-MAYUS
126400        INSPECT WKS-PAL-MAYUS
126500                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
126600                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
126700        IF (WKS-PAL-MAYUS (1:2) = 'CO' AND
126800              (WKS-PAL-MAYUS (3:1) = SPACE OR
126900               WKS-PAL-MAYUS (3:1) = '.'))
127000           OR (WKS-PAL-MAYUS (1:3) = 'LTD' AND
127100              (WKS-PAL-MAYUS (4:1) = SPACE OR
127200               WKS-PAL-MAYUS (4:1) = '.'))
127300           OR (WKS-PAL-MAYUS (1:3) = 'PLC' AND
127400              (WKS-PAL-MAYUS (4:1) = SPACE OR
127500               WKS-PAL-MAYUS (4:1) = '.'))
127600           OR WKS-PAL-MAYUS (1:7) = 'LIMITED'
127700           OR WKS-PAL-MAYUS (1:7) = 'COMPANY'
127800           PERFORM 345-ARMA-PALABRAS-DESDE
127900        END-IF
128000     ELSE
128100        MOVE ZERO TO WKS-RUN-LARGO
128200     END-IF.
128300 337A-PRUEBA-PALABRA-EMPRESA-E. EXIT.
128400*PASO 6: CORTA EN LA PRIMERA APARICION DE ' EUR ' SI QUEDA UN
128500*NOMBRE DE AL MENOS 3 CARACTERES A LA IZQUIERDA
128600 338-CORTA-EN-EUR SECTION.
128700     MOVE WKS-TEXTO-TRABAJO TO WKS-TEXTO-MAYUS
128800     INSPECT WKS-TEXTO-MAYUS
128900             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
129000                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
129100     MOVE ZERO TO WKS-POS-INICIO
129200     INSPECT WKS-TEXTO-MAYUS TALLYING WKS-POS-INICIO
129300             FOR CHARACTERS BEFORE INITIAL ' EUR '
129400     IF WKS-POS-INICIO NOT < 3 AND WKS-POS-INICIO < 150
129500        COMPUTE WKS-POS-FIN = WKS-POS-INICIO + 1
129600        COMPUTE WKS-LARGO-RESULTADO = 150 - WKS-POS-INICIO
129700        MOVE SPACES TO WKS-TEXTO-TRABAJO
129800                (WKS-POS-FIN:WKS-LARGO-RESULTADO)
129900     END-IF.
130000 338-CORTA-EN-EUR-E. EXIT.
130100*PASO 7: TITULO PERSONAL (MR/MS/MRS/DR, PUNTO OPCIONAL) SEGUIDO
130200*DE 1 O 2 PALABRAS CAPITALIZADAS
130300 339-BUSCA-TITULO-PERSONAL SECTION.
130400     PERFORM 336-DESARMA-PALABRAS-CONTRAPARTE
130500     PERFORM 339A-PRUEBA-PALABRA-TITULO
130600        VARYING WKS-IND-PAL FROM 1 BY 1
130700        UNTIL WKS-IND-PAL > 8 OR WKS-TEXTO-RESULTADO NOT = SPACES.
130800 339-BUSCA-TITULO-PERSONAL-E. EXIT.
130900 339A-PRUEBA-PALABRA-TITULO SECTION.
131000     MOVE WKS-PAL-TAB (WKS-IND-PAL) TO WKS-PAL-MAYUS
131100     INSPECT WKS-PAL-MAYUS
131200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
131300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
131400     IF WKS-PAL-MAYUS (1:2) = 'MR' OR WKS-PAL-MAYUS (1:2) = 'MS'
131500        OR WKS-PAL-MAYUS (1:3) = 'MRS'
131600        OR WKS-PAL-MAYUS (1:2) = 'DR'
131700        IF WKS-PAL-TAB (WKS-IND-PAL + 1) NOT = SPACES
131800           AND WKS-PAL-TAB (WKS-IND-PAL + 1) (1:1)
131900                                            IS ALPHABETIC-UPPER
132000           MOVE WKS-IND-PAL TO WKS-RUN-INICIO
132100           MOVE 2 TO WKS-RUN-LARGO
132200           IF WKS-PAL-TAB (WKS-IND-PAL + 2) NOT = SPACES
132300              AND WKS-PAL-TAB (WKS-IND-PAL + 2) (1:1)
132400                                            IS ALPHABETIC-UPPER
132500              MOVE 3 TO WKS-RUN-LARGO
132600           END-IF
132700           PERFORM 345-ARMA-PALABRAS-DESDE
132800        END-IF
132900     END-IF.
133000 339A-PRUEBA-PALABRA-TITULO-E. EXIT.
133100*PASO 8: CORRIDA DE 3+ LETRAS MAYUSCULAS (SIN NINGUNA MINUSCULA)
133200*QUE EMPIEZA CON MAYUSCULA
133300 342-BUSCA-CORRIDA-MAYUSCULAS SECTION.
133400     PERFORM 336-DESARMA-PALABRAS-CONTRAPARTE
133500     PERFORM 342A-PRUEBA-PALABRA-MAYUS
133600        VARYING WKS-IND-PAL FROM 1 BY 1
133700        UNTIL WKS-IND-PAL > 10
133800              OR WKS-TEXTO-RESULTADO NOT = SPACES.
133900 342-BUSCA-CORRIDA-MAYUSCULAS-E. EXIT.
134000 342A-PRUEBA-PALABRA-MAYUS SECTION.
134100     IF WKS-PAL-TAB (WKS-IND-PAL) NOT = SPACES
134200        AND WKS-PAL-TAB (WKS-IND-PAL) (1:1) IS ALPHABETIC-UPPER
134300        MOVE ZERO TO WKS-LARGO-RESULTADO
134400        INSPECT WKS-PAL-TAB (WKS-IND-PAL)
134500                TALLYING WKS-LARGO-RESULTADO
134600                FOR CHARACTERS BEFORE INITIAL SPACE
134700        IF WKS-LARGO-RESULTADO NOT < 3
134800           MOVE WKS-PAL-TAB (WKS-IND-PAL) (1:WKS-LARGO-RESULTADO)
134900                                              TO WKS-PAL-MAYUS
135000           INSPECT WKS-PAL-MAYUS
135100                   CONVERTING 'abcdefghijklmnopqrstuvwxyz'
135200                           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
135300           IF WKS-PAL-MAYUS (1:WKS-LARGO-RESULTADO) =
135400              WKS-PAL-TAB (WKS-IND-PAL) (1:WKS-LARGO-RESULTADO)
135500              MOVE WKS-IND-PAL TO WKS-RUN-INICIO
135600              MOVE 1 TO WKS-RUN-LARGO
135700              PERFORM 345-ARMA-PALABRAS-DESDE
135800           END-IF
135900        END-IF
136000     END-IF.
136100 342A-PRUEBA-PALABRA-MAYUS-E. EXIT.
136200*PASO 9: CORRIDA DE 2 A 5 PALABRAS CAPITALIZADAS SEGUIDAS
136300 343-BUSCA-PALABRAS-CAPITALIZADAS SECTION.
136400     PERFORM 336-DESARMA-PALABRAS-CONTRAPARTE
136500     MOVE ZERO TO WKS-RUN-INICIO
136600     MOVE ZERO TO WKS-RUN-LARGO
136700     PERFORM 343A-EXTIENDE-CORRIDA-CAPITALIZADA
136800        VARYING WKS-IND-PAL FROM 1 BY 1
136900        UNTIL WKS-IND-PAL > 10
137000              OR WKS-TEXTO-RESULTADO NOT = SPACES.
137100 343-BUSCA-PALABRAS-CAPITALIZADAS-E. EXIT.
137200 343A-EXTIENDE-CORRIDA-CAPITALIZADA SECTION.
137300     IF WKS-PAL-TAB (WKS-IND-PAL) NOT = SPACES
137400        AND WKS-PAL-TAB (WKS-IND-PAL) (1:1) IS ALPHABETIC-UPPER
137500        IF WKS-RUN-LARGO = ZERO
137600           MOVE WKS-IND-PAL TO WKS-RUN-INICIO
137700        END-IF
137800        IF WKS-RUN-LARGO < 5
137900           ADD 1 TO WKS-RUN-LARGO
138000        END-IF
138100     ELSE
138200        IF WKS-RUN-LARGO NOT < 2
138300           PERFORM 345-ARMA-PALABRAS-DESDE
138400        END-IF
138500        MOVE ZERO TO WKS-RUN-LARGO
138600     END-IF
138700     IF WKS-IND-PAL = 10 AND WKS-TEXTO-RESULTADO = SPACES
138800        AND WKS-RUN-LARGO NOT < 2
138900        PERFORM 345-ARMA-PALABRAS-DESDE
139000     END-IF.
139100 343A-EXTIENDE-CORRIDA-CAPITALIZADA-E. EXIT.
139200*PASO 10 (RESPALDO): LAS PRIMERAS 5 PALABRAS DEL RESULTADO
139300*CUANDO NINGUN PATRON ANTERIOR ENCONTRO NADA
139400 344-PRIMERAS-5-PALABRAS SECTION.
139500     PERFORM 336-DESARMA-PALABRAS-CONTRAPARTE
139600     MOVE 1 TO WKS-RUN-INICIO
139700     MOVE 5 TO WKS-RUN-LARGO
139800     PERFORM 345-ARMA-PALABRAS-DESDE.
139900 344-PRIMERAS-5-PALABRAS-E. EXIT.
140000*ARMA WKS-TEXTO-RESULTADO A PARTIR DE WKS-RUN-LARGO PALABRAS DE
140100*WKS-PAL-TAB EMPEZANDO EN WKS-RUN-INICIO (TOPE DE 5, RECORTANDO
140200*POR LA DERECHA UNA CORRIDA MAS LARGA). USADA POR LOS PASOS
140300*5, 7, 8, 9 Y 10.
140400 345-ARMA-PALABRAS-DESDE SECTION.
140500     IF WKS-RUN-LARGO > 5
140600        COMPUTE WKS-RUN-INICIO = WKS-IND-PAL - 4
140700        MOVE 5 TO WKS-RUN-LARGO
140800     END-IF
140900     MOVE SPACES TO WKS-TEXTO-RESULTADO
141000     EVALUATE WKS-RUN-LARGO
141100        WHEN 1
141200           STRING WKS-PAL-TAB (WKS-RUN-INICIO) DELIMITED SPACE
141300                  INTO WKS-TEXTO-RESULTADO
141400           END-STRING
141500        WHEN 2
141600           STRING WKS-PAL-TAB (WKS-RUN-INICIO)
141700                        DELIMITED SPACE
141800                  ' ' DELIMITED SIZE
141900                  WKS-PAL-TAB (WKS-RUN-INICIO + 1)
142000                        DELIMITED SPACE
142100                  INTO WKS-TEXTO-RESULTADO
142200           END-STRING
142300        WHEN 3
142400           STRING WKS-PAL-TAB (WKS-RUN-INICIO)
142500                        DELIMITED SPACE
142600                  ' ' DELIMITED SIZE
142700                  WKS-PAL-TAB (WKS-RUN-INICIO + 1)
142800                        DELIMITED SPACE
142900                  ' ' DELIMITED SIZE
143000                  WKS-PAL-TAB (WKS-RUN-INICIO + 2)
143100                        DELIMITED SPACE
143200                  INTO WKS-TEXTO-RESULTADO
143300           END-STRING
143400        WHEN 4
143500           STRING WKS-PAL-TAB (WKS-RUN-INICIO)
143600                        DELIMITED SPACE
143700                  ' ' DELIMITED SIZE
143800                  WKS-PAL-TAB (WKS-RUN-INICIO + 1)
143900                        DELIMITED SPACE
144000                  ' ' DELIMITED SIZE
144100                  WKS-PAL-TAB (WKS-RUN-INICIO + 2)
144200                        DELIMITED SPACE
144300                  ' ' DELIMITED SIZE
144400                  WKS-PAL-TAB (WKS-RUN-INICIO + 3)
144500                        DELIMITED SPACE
144600                  INTO WKS-TEXTO-RESULTADO
144700           END-STRING
144800        WHEN OTHER
144900           STRING WKS-PAL-TAB (WKS-RUN-INICIO)
145000                        DELIMITED SPACE
145100                  ' ' DELIMITED SIZE
145200                  WKS-PAL-TAB (WKS-RUN-INICIO + 1)
145300                        DELIMITED SPACE
145400                  ' ' DELIMITED SIZE
145500                  WKS-PAL-TAB (WKS-RUN-INICIO + 2)
145600                        DELIMITED SPACE
145700                  ' ' DELIMITED SIZE
145800                  WKS-PAL-TAB (WKS-RUN-INICIO + 3)
145900                        DELIMITED SPACE
146000                  ' ' DELIMITED SIZE
146100                  WKS-PAL-TAB (WKS-RUN-INICIO + 4)
146200                        DELIMITED SPACE
146300                  INTO WKS-TEXTO-RESULTADO
146400           END-STRING
146500     END-EVALUATE
146600     SET CONTRAPARTE-HALLADA TO TRUE.
146700 345-ARMA-PALABRAS-DESDE-E. EXIT.
146800*ARMA EL RENGLON CATEGORIZADO DE TRABAJO (17 COLUMNAS) A PARTIR
146900*DEL MOVIMIENTO LIMPIO Y DE LO EXTRAIDO EN 310/320/330. EL MOVE
147000*DE UN IMPORTE CON SIGNO A UN CAMPO SIN SIGNO DEJA EL VALOR
147100*ABSOLUTO (REQUISITO DE CAT-IMPORTE-NETO, SIEMPRE POSITIVO)
147200 340-ARMA-RENGLON-CATEGORIA SECTION.
147300     MOVE SPACES TO WKS-FILA-AUXILIAR
147400     MOVE TAB-TXN-TIPO (WKS-IND-I)        TO AUX-CAT-TIPO
147500     MOVE TAB-TXN-FECHA (WKS-IND-I)       TO AUX-CAT-FECHA
147600     MOVE TAB-TXN-DETALLE (WKS-IND-I)     TO AUX-CAT-DETALLE
147700     MOVE TAB-TXN-IMPORTE (WKS-IND-I)     TO AUX-CAT-IMPORTE-NETO
147800     MOVE 'T9'                            TO AUX-CAT-COD-IMPUESTO
147900     MOVE ZERO                            TO AUX-CAT-IMPORTE-IMP
148000     MOVE TAB-TXN-FACTURA (WKS-IND-I)     TO AUX-CAT-FACTURA
148100     MOVE TAB-TXN-CONTRAPARTE (WKS-IND-I) TO AUX-CAT-CONTRAPARTE.
148200 340-ARMA-RENGLON-CATEGORIA-E. EXIT.
148300*ENRUTA EL RENGLON AUXILIAR A LA TABLA DE ABONOS (ENTRANTE) O DE
148400*CARGOS (SALIENTE) SEGUN EL SIGNO DEL IMPORTE (CERO ES ABONO)
148500 350-ENRUTA-A-FLUJO SECTION.
148600     IF TAB-TXN-IMPORTE (WKS-IND-I) NOT < ZERO
148700        ADD 1 TO WKS-IND-ENTRANTES
148800        MOVE WKS-IND-ENTRANTES TO WKS-IND-K
148900        MOVE AUX-CAT-TIPO         TO TAB-CAT-TIPO (WKS-IND-K)
149000        MOVE AUX-CAT-REF-CTA      TO TAB-CAT-REF-CTA (WKS-IND-K)
149100        MOVE AUX-CAT-REF-NOMINAL  TO TAB-CAT-REF-NOMINAL (WKS-IND-K)
149200        MOVE AUX-CAT-COD-DEPTO    TO TAB-CAT-COD-DEPTO (WKS-IND-K)
149300        MOVE AUX-CAT-FECHA        TO TAB-CAT-FECHA (WKS-IND-K)
149400        MOVE AUX-CAT-REFERENCIA   TO TAB-CAT-REFERENCIA (WKS-IND-K)
149500        MOVE AUX-CAT-DETALLE      TO TAB-CAT-DETALLE (WKS-IND-K)
149600        MOVE AUX-CAT-IMPORTE-NETO TO
149700                                 TAB-CAT-IMPORTE-NETO (WKS-IND-K)
149800        MOVE AUX-CAT-COD-IMPUESTO TO
149900                                 TAB-CAT-COD-IMPUESTO (WKS-IND-K)
150000        MOVE AUX-CAT-IMPORTE-IMP  TO TAB-CAT-IMPORTE-IMP (WKS-IND-K)
150100        MOVE AUX-CAT-TIPO-CAMBIO  TO TAB-CAT-TIPO-CAMBIO (WKS-IND-K)
150200        MOVE AUX-CAT-REF-EXTRA    TO TAB-CAT-REF-EXTRA (WKS-IND-K)
150300        MOVE AUX-CAT-NOM-USUARIO  TO TAB-CAT-NOM-USUARIO (WKS-IND-K)
150400        MOVE AUX-CAT-REF-PROYECTO TO
150500                                 TAB-CAT-REF-PROYECTO (WKS-IND-K)
150600        MOVE AUX-CAT-COD-COSTO    TO TAB-CAT-COD-COSTO (WKS-IND-K)
150700        MOVE AUX-CAT-FACTURA      TO TAB-CAT-FACTURA (WKS-IND-K)
150800        MOVE AUX-CAT-CONTRAPARTE  TO TAB-CAT-CONTRAPARTE (WKS-IND-K)
150900        ADD 1 TO CTL-CANT-ENTRANTES
151000        ADD TAB-TXN-IMPORTE (WKS-IND-I) TO CTL-SUMA-ENTRANTES
151100     ELSE
151200        ADD 1 TO WKS-IND-SALIENTES
151300        MOVE WKS-IND-SALIENTES TO WKS-IND-K
151400        MOVE AUX-CAT-TIPO         TO TAB2-CAT-TIPO (WKS-IND-K)
151500        MOVE AUX-CAT-REF-CTA      TO TAB2-CAT-REF-CTA (WKS-IND-K)
151600        MOVE AUX-CAT-REF-NOMINAL  TO
151700                                 TAB2-CAT-REF-NOMINAL (WKS-IND-K)
151800        MOVE AUX-CAT-COD-DEPTO    TO TAB2-CAT-COD-DEPTO (WKS-IND-K)
151900        MOVE AUX-CAT-FECHA        TO TAB2-CAT-FECHA (WKS-IND-K)
152000        MOVE AUX-CAT-REFERENCIA   TO TAB2-CAT-REFERENCIA (WKS-IND-K)
152100        MOVE AUX-CAT-DETALLE      TO TAB2-CAT-DETALLE (WKS-IND-K)
152200        MOVE AUX-CAT-IMPORTE-NETO TO
152300                                 TAB2-CAT-IMPORTE-NETO (WKS-IND-K)
152400        MOVE AUX-CAT-COD-IMPUESTO TO
152500                                 TAB2-CAT-COD-IMPUESTO (WKS-IND-K)
152600        MOVE AUX-CAT-IMPORTE-IMP  TO
152700                                 TAB2-CAT-IMPORTE-IMP (WKS-IND-K)
152800        MOVE AUX-CAT-TIPO-CAMBIO  TO
152900                                 TAB2-CAT-TIPO-CAMBIO (WKS-IND-K)
153000        MOVE AUX-CAT-REF-EXTRA    TO TAB2-CAT-REF-EXTRA (WKS-IND-K)
153100        MOVE AUX-CAT-NOM-USUARIO  TO
153200                                 TAB2-CAT-NOM-USUARIO (WKS-IND-K)
153300        MOVE AUX-CAT-REF-PROYECTO TO
153400                                 TAB2-CAT-REF-PROYECTO (WKS-IND-K)
153500        MOVE AUX-CAT-COD-COSTO    TO TAB2-CAT-COD-COSTO (WKS-IND-K)
153600        MOVE AUX-CAT-FACTURA      TO TAB2-CAT-FACTURA (WKS-IND-K)
153700        MOVE AUX-CAT-CONTRAPARTE  TO
153800                                 TAB2-CAT-CONTRAPARTE (WKS-IND-K)
153900        ADD 1 TO CTL-CANT-SALIENTES
154000        ADD TAB-TXN-IMPORTE (WKS-IND-I) TO CTL-SUMA-SALIENTES
154100     END-IF.
154200 350-ENRUTA-A-FLUJO-E. EXIT.
154300*CAPITALIZA LA PRIMERA LETRA Y PASA EL RESTO A MINUSCULAS; LUEGO
154400*TRUNCA A 26 CARACTERES (REGLA COMPARTIDA POR TIPO/FACTURA/
154500*CONTRAPARTE). ENTRADA EN WKS-TEXTO-TRABAJO, SALIDA EN RESULTADO
154600 341-CAPITALIZA-Y-TRUNCA SECTION.
154700     MOVE SPACES TO WKS-TEXTO-RESULTADO
154800     INSPECT WKS-TEXTO-TRABAJO
154900             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
155000                     TO 'abcdefghijklmnopqrstuvwxyz'
155100     IF WKS-TEXTO-TRABAJO (1:1) NOT = SPACE
155200        MOVE WKS-TEXTO-TRABAJO (1:1) TO WKS-TEXTO-RESULTADO (1:1)
155300        INSPECT WKS-TEXTO-RESULTADO (1:1)
155400                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
155500                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
155600        MOVE WKS-TEXTO-TRABAJO (2:25) TO WKS-TEXTO-RESULTADO (2:25)
155700     END-IF.
155800 341-CAPITALIZA-Y-TRUNCA-E. EXIT.
155900*ORDENA LAS DOS TABLAS DE SALIDA POR FECHA ASCENDENTE. EL PAQUETE
156000*NO TIENE VERBO SORT DISPONIBLE PARA TABLAS EN MEMORIA, ASI QUE
156100*SE USA INSERCION DIRECTA (VOLUMEN TIPICO: UNOS POCOS MILES DE
156200*RENGLONES POR ESTADO DE CUENTA, ACEPTABLE PARA ESTE METODO)
156300 400-ORDENA-FLUJOS SECTION.
156400     PERFORM 410-ORDENA-ENTRANTES
156500     PERFORM 420-ORDENA-SALIENTES.
156600 400-ORDENA-FLUJOS-E. EXIT.
156700 410-ORDENA-ENTRANTES SECTION.
156800     IF WKS-IND-ENTRANTES > 1
156900        PERFORM 411-INSERTA-ENTRANTE
157000           VARYING WKS-IND-I FROM 2 BY 1
157100           UNTIL WKS-IND-I > WKS-IND-ENTRANTES
157200     END-IF.
157300 410-ORDENA-ENTRANTES-E. EXIT.
157400 411-INSERTA-ENTRANTE SECTION.
157500     MOVE TAB-CAT-TIPO (WKS-IND-I)         TO AUX-CAT-TIPO
157600     MOVE TAB-CAT-REF-CTA (WKS-IND-I)      TO AUX-CAT-REF-CTA
157700     MOVE TAB-CAT-REF-NOMINAL (WKS-IND-I)  TO AUX-CAT-REF-NOMINAL
157800     MOVE TAB-CAT-COD-DEPTO (WKS-IND-I)    TO AUX-CAT-COD-DEPTO
157900     MOVE TAB-CAT-FECHA (WKS-IND-I)        TO AUX-CAT-FECHA
158000     MOVE TAB-CAT-REFERENCIA (WKS-IND-I)   TO AUX-CAT-REFERENCIA
158100     MOVE TAB-CAT-DETALLE (WKS-IND-I)      TO AUX-CAT-DETALLE
158200     MOVE TAB-CAT-IMPORTE-NETO (WKS-IND-I) TO AUX-CAT-IMPORTE-NETO
158300     MOVE TAB-CAT-COD-IMPUESTO (WKS-IND-I) TO AUX-CAT-COD-IMPUESTO
158400     MOVE TAB-CAT-IMPORTE-IMP (WKS-IND-I)  TO AUX-CAT-IMPORTE-IMP
158500     MOVE TAB-CAT-TIPO-CAMBIO (WKS-IND-I)  TO AUX-CAT-TIPO-CAMBIO
158600     MOVE TAB-CAT-REF-EXTRA (WKS-IND-I)    TO AUX-CAT-REF-EXTRA
158700     MOVE TAB-CAT-NOM-USUARIO (WKS-IND-I)  TO AUX-CAT-NOM-USUARIO
158800     MOVE TAB-CAT-REF-PROYECTO (WKS-IND-I) TO AUX-CAT-REF-PROYECTO
158900     MOVE TAB-CAT-COD-COSTO (WKS-IND-I)    TO AUX-CAT-COD-COSTO
159000     MOVE TAB-CAT-FACTURA (WKS-IND-I)      TO AUX-CAT-FACTURA
159100     MOVE TAB-CAT-CONTRAPARTE (WKS-IND-I)  TO AUX-CAT-CONTRAPARTE
159200     MOVE WKS-IND-I TO WKS-IND-J
159300     PERFORM 412-DESPLAZA-ENTRANTE
159400        VARYING WKS-IND-J FROM WKS-IND-J BY -1
159500        UNTIL WKS-IND-J < 2
159600           OR TAB-CAT-FECHA (WKS-IND-J - 1) NOT > AUX-CAT-FECHA
159700     MOVE AUX-CAT-TIPO         TO TAB-CAT-TIPO (WKS-IND-J)
159800     MOVE AUX-CAT-REF-CTA      TO TAB-CAT-REF-CTA (WKS-IND-J)
159900     MOVE AUX-CAT-REF-NOMINAL  TO TAB-CAT-REF-NOMINAL (WKS-IND-J)
160000     MOVE AUX-CAT-COD-DEPTO    TO TAB-CAT-COD-DEPTO (WKS-IND-J)
160100     MOVE AUX-CAT-FECHA        TO TAB-CAT-FECHA (WKS-IND-J)
160200     MOVE AUX-CAT-REFERENCIA   TO TAB-CAT-REFERENCIA (WKS-IND-J)
160300     MOVE AUX-CAT-DETALLE      TO TAB-CAT-DETALLE (WKS-IND-J)
160400     MOVE AUX-CAT-IMPORTE-NETO TO TAB-CAT-IMPORTE-NETO (WKS-IND-J)
160500     MOVE AUX-CAT-COD-IMPUESTO TO TAB-CAT-COD-IMPUESTO (WKS-IND-J)
160600     MOVE AUX-CAT-IMPORTE-IMP  TO TAB-CAT-IMPORTE-IMP (WKS-IND-J)
160700     MOVE AUX-CAT-TIPO-CAMBIO  TO TAB-CAT-TIPO-CAMBIO (WKS-IND-J)
160800     MOVE AUX-CAT-REF-EXTRA    TO TAB-CAT-REF-EXTRA (WKS-IND-J)
160900     MOVE AUX-CAT-NOM-USUARIO  TO TAB-CAT-NOM-USUARIO (WKS-IND-J)
161000     MOVE AUX-CAT-REF-PROYECTO TO TAB-CAT-REF-PROYECTO (WKS-IND-J)
161100     MOVE AUX-CAT-COD-COSTO    TO TAB-CAT-COD-COSTO (WKS-IND-J)
161200     MOVE AUX-CAT-FACTURA      TO TAB-CAT-FACTURA (WKS-IND-J)
161300     MOVE AUX-CAT-CONTRAPARTE  TO TAB-CAT-CONTRAPARTE (WKS-IND-J).
161400 411-INSERTA-ENTRANTE-E. EXIT.
161500 412-DESPLAZA-ENTRANTE SECTION.
161600     MOVE TAB-CAT-TIPO (WKS-IND-J - 1)
161700                            TO TAB-CAT-TIPO (WKS-IND-J)
161800     MOVE TAB-CAT-REF-CTA (WKS-IND-J - 1)
161900                            TO TAB-CAT-REF-CTA (WKS-IND-J)
162000     MOVE TAB-CAT-REF-NOMINAL (WKS-IND-J - 1)
162100                            TO TAB-CAT-REF-NOMINAL (WKS-IND-J)
162200     MOVE TAB-CAT-COD-DEPTO (WKS-IND-J - 1)
162300                            TO TAB-CAT-COD-DEPTO (WKS-IND-J)
162400     MOVE TAB-CAT-FECHA (WKS-IND-J - 1)
162500                            TO TAB-CAT-FECHA (WKS-IND-J)
162600     MOVE TAB-CAT-REFERENCIA (WKS-IND-J - 1)
162700                            TO TAB-CAT-REFERENCIA (WKS-IND-J)
162800     MOVE TAB-CAT-DETALLE (WKS-IND-J - 1)
162900                            TO TAB-CAT-DETALLE (WKS-IND-J)
163000     MOVE TAB-CAT-IMPORTE-NETO (WKS-IND-J - 1)
163100                            TO TAB-CAT-IMPORTE-NETO (WKS-IND-J)
163200     MOVE TAB-CAT-COD-IMPUESTO (WKS-IND-J - 1)
163300                            TO TAB-CAT-COD-IMPUESTO (WKS-IND-J)
163400     MOVE TAB-CAT-IMPORTE-IMP (WKS-IND-J - 1)
163500                            TO TAB-CAT-IMPORTE-IMP (WKS-IND-J)
163600     MOVE TAB-CAT-TIPO-CAMBIO (WKS-IND-J - 1)
163700                            TO TAB-CAT-TIPO-CAMBIO (WKS-IND-J)
163800     MOVE TAB-CAT-REF-EXTRA (WKS-IND-J - 1)
163900                            TO TAB-CAT-REF-EXTRA (WKS-IND-J)
164000     MOVE TAB-CAT-NOM-USUARIO (WKS-IND-J - 1)
164100                            TO TAB-CAT-NOM-USUARIO (WKS-IND-J)
164200     MOVE TAB-CAT-REF-PROYECTO (WKS-IND-J - 1)
164300                            TO TAB-CAT-REF-PROYECTO (WKS-IND-J)
164400     MOVE TAB-CAT-COD-COSTO (WKS-IND-J - 1)
164500                            TO TAB-CAT-COD-COSTO (WKS-IND-J)
164600     MOVE TAB-CAT-FACTURA (WKS-IND-J - 1)
164700                            TO TAB-CAT-FACTURA (WKS-IND-J)
164800     MOVE TAB-CAT-CONTRAPARTE (WKS-IND-J - 1)
164900                            TO TAB-CAT-CONTRAPARTE (WKS-IND-J).
165000 412-DESPLAZA-ENTRANTE-E. EXIT.
165100 420-ORDENA-SALIENTES SECTION.
165200     IF WKS-IND-SALIENTES > 1
165300        PERFORM 421-INSERTA-SALIENTE
165400           VARYING WKS-IND-I FROM 2 BY 1
165500           UNTIL WKS-IND-I > WKS-IND-SALIENTES
165600     END-IF.
165700 420-ORDENA-SALIENTES-E. EXIT.
165800 421-INSERTA-SALIENTE SECTION.
165900     MOVE TAB2-CAT-TIPO (WKS-IND-I)         TO AUX-CAT-TIPO
166000     MOVE TAB2-CAT-REF-CTA (WKS-IND-I)      TO AUX-CAT-REF-CTA
166100     MOVE TAB2-CAT-REF-NOMINAL (WKS-IND-I)  TO AUX-CAT-REF-NOMINAL
166200     MOVE TAB2-CAT-COD-DEPTO (WKS-IND-I)    TO AUX-CAT-COD-DEPTO
166300     MOVE TAB2-CAT-FECHA (WKS-IND-I)        TO AUX-CAT-FECHA
166400     MOVE TAB2-CAT-REFERENCIA (WKS-IND-I)   TO AUX-CAT-REFERENCIA
166500     MOVE TAB2-CAT-DETALLE (WKS-IND-I)      TO AUX-CAT-DETALLE
166600     MOVE TAB2-CAT-IMPORTE-NETO (WKS-IND-I) TO AUX-CAT-IMPORTE-NETO
166700     MOVE TAB2-CAT-COD-IMPUESTO (WKS-IND-I) TO AUX-CAT-COD-IMPUESTO
166800     MOVE TAB2-CAT-IMPORTE-IMP (WKS-IND-I)  TO AUX-CAT-IMPORTE-IMP
166900     MOVE TAB2-CAT-TIPO-CAMBIO (WKS-IND-I)  TO AUX-CAT-TIPO-CAMBIO
167000     MOVE TAB2-CAT-REF-EXTRA (WKS-IND-I)    TO AUX-CAT-REF-EXTRA
167100     MOVE TAB2-CAT-NOM-USUARIO (WKS-IND-I)  TO AUX-CAT-NOM-USUARIO
167200     MOVE TAB2-CAT-REF-PROYECTO (WKS-IND-I) TO AUX-CAT-REF-PROYECTO
167300     MOVE TAB2-CAT-COD-COSTO (WKS-IND-I)    TO AUX-CAT-COD-COSTO
167400     MOVE TAB2-CAT-FACTURA (WKS-IND-I)      TO AUX-CAT-FACTURA
167500     MOVE TAB2-CAT-CONTRAPARTE (WKS-IND-I)  TO AUX-CAT-CONTRAPARTE
167600     MOVE WKS-IND-I TO WKS-IND-J
167700     PERFORM 422-DESPLAZA-SALIENTE
167800        VARYING WKS-IND-J FROM WKS-IND-J BY -1
167900        UNTIL WKS-IND-J < 2
168000           OR TAB2-CAT-FECHA (WKS-IND-J - 1) NOT > AUX-CAT-FECHA
168100     MOVE AUX-CAT-TIPO         TO TAB2-CAT-TIPO (WKS-IND-J)
168200     MOVE AUX-CAT-REF-CTA      TO TAB2-CAT-REF-CTA (WKS-IND-J)
168300     MOVE AUX-CAT-REF-NOMINAL  TO TAB2-CAT-REF-NOMINAL (WKS-IND-J)
168400     MOVE AUX-CAT-COD-DEPTO    TO TAB2-CAT-COD-DEPTO (WKS-IND-J)
168500     MOVE AUX-CAT-FECHA        TO TAB2-CAT-FECHA (WKS-IND-J)
168600     MOVE AUX-CAT-REFERENCIA   TO TAB2-CAT-REFERENCIA (WKS-IND-J)
168700     MOVE AUX-CAT-DETALLE      TO TAB2-CAT-DETALLE (WKS-IND-J)
168800     MOVE AUX-CAT-IMPORTE-NETO TO TAB2-CAT-IMPORTE-NETO (WKS-IND-J)
168900     MOVE AUX-CAT-COD-IMPUESTO TO TAB2-CAT-COD-IMPUESTO (WKS-IND-J)
169000     MOVE AUX-CAT-IMPORTE-IMP  TO TAB2-CAT-IMPORTE-IMP (WKS-IND-J)
169100     MOVE AUX-CAT-TIPO-CAMBIO  TO TAB2-CAT-TIPO-CAMBIO (WKS-IND-J)
169200     MOVE AUX-CAT-REF-EXTRA    TO TAB2-CAT-REF-EXTRA (WKS-IND-J)
169300     MOVE AUX-CAT-NOM-USUARIO  TO TAB2-CAT-NOM-USUARIO (WKS-IND-J)
169400     MOVE AUX-CAT-REF-PROYECTO TO TAB2-CAT-REF-PROYECTO (WKS-IND-J)
169500     MOVE AUX-CAT-COD-COSTO    TO TAB2-CAT-COD-COSTO (WKS-IND-J)
169600     MOVE AUX-CAT-FACTURA      TO TAB2-CAT-FACTURA (WKS-IND-J)
169700     MOVE AUX-CAT-CONTRAPARTE  TO TAB2-CAT-CONTRAPARTE (WKS-IND-J).
169800 421-INSERTA-SALIENTE-E. EXIT.
169900 422-DESPLAZA-SALIENTE SECTION.
170000     MOVE TAB2-CAT-TIPO (WKS-IND-J - 1)
170100                            TO TAB2-CAT-TIPO (WKS-IND-J)
170200     MOVE TAB2-CAT-REF-CTA (WKS-IND-J - 1)
170300                            TO TAB2-CAT-REF-CTA (WKS-IND-J)
170400     MOVE TAB2-CAT-REF-NOMINAL (WKS-IND-J - 1)
170500                            TO TAB2-CAT-REF-NOMINAL (WKS-IND-J)
170600     MOVE TAB2-CAT-COD-DEPTO (WKS-IND-J - 1)
170700                            TO TAB2-CAT-COD-DEPTO (WKS-IND-J)
170800     MOVE TAB2-CAT-FECHA (WKS-IND-J - 1)
170900                            TO TAB2-CAT-FECHA (WKS-IND-J)
171000     MOVE TAB2-CAT-REFERENCIA (WKS-IND-J - 1)
171100                            TO TAB2-CAT-REFERENCIA (WKS-IND-J)
171200     MOVE TAB2-CAT-DETALLE (WKS-IND-J - 1)
171300                            TO TAB2-CAT-DETALLE (WKS-IND-J)
171400     MOVE TAB2-CAT-IMPORTE-NETO (WKS-IND-J - 1)
171500                            TO TAB2-CAT-IMPORTE-NETO (WKS-IND-J)
171600     MOVE TAB2-CAT-COD-IMPUESTO (WKS-IND-J - 1)
171700                            TO TAB2-CAT-COD-IMPUESTO (WKS-IND-J)
171800     MOVE TAB2-CAT-IMPORTE-IMP (WKS-IND-J - 1)
171900                            TO TAB2-CAT-IMPORTE-IMP (WKS-IND-J)
172000     MOVE TAB2-CAT-TIPO-CAMBIO (WKS-IND-J - 1)
172100                            TO TAB2-CAT-TIPO-CAMBIO (WKS-IND-J)
172200     MOVE TAB2-CAT-REF-EXTRA (WKS-IND-J - 1)
172300                            TO TAB2-CAT-REF-EXTRA (WKS-IND-J)
172400     MOVE TAB2-CAT-NOM-USUARIO (WKS-IND-J - 1)
172500                            TO TAB2-CAT-NOM-USUARIO (WKS-IND-J)
172600     MOVE TAB2-CAT-REF-PROYECTO (WKS-IND-J - 1)
172700                            TO TAB2-CAT-REF-PROYECTO (WKS-IND-J)
172800     MOVE TAB2-CAT-COD-COSTO (WKS-IND-J - 1)
172900                            TO TAB2-CAT-COD-COSTO (WKS-IND-J)
173000     MOVE TAB2-CAT-FACTURA (WKS-IND-J - 1)
173100                            TO TAB2-CAT-FACTURA (WKS-IND-J)
173200     MOVE TAB2-CAT-CONTRAPARTE (WKS-IND-J - 1)
173300                            TO TAB2-CAT-CONTRAPARTE (WKS-IND-J).
173400 422-DESPLAZA-SALIENTE-E. EXIT.
173500*ESCRIBE LOS TRES ARCHIVOS DE SALIDA: FUENTE (MOVIMIENTOS LIMPIOS
173600*EN ORDEN DE LECTURA) Y LAS DOS TABLAS YA ORDENADAS POR FECHA
173700 500-ESCRIBE-SALIDAS SECTION.
173800     PERFORM 510-ESCRIBE-FUENTE
173900     PERFORM 520-ESCRIBE-ENTRANTES
174000     PERFORM 530-ESCRIBE-SALIENTES.
174100 500-ESCRIBE-SALIDAS-E. EXIT.
174200 510-ESCRIBE-FUENTE SECTION.
174300     WRITE REG-MOVIMIENTO FROM WKS-ENCAB-FUENTE
174400     PERFORM 511-ESCRIBE-UN-FUENTE
174500        VARYING WKS-IND-I FROM 1 BY 1
174600        UNTIL WKS-IND-I > WKS-IND-MOVTOS.
174700 510-ESCRIBE-FUENTE-E. EXIT.
174800 511-ESCRIBE-UN-FUENTE SECTION.
174900     MOVE SPACES TO TXN-LINEA-FUENTE
175000     MOVE TAB-TXN-FECHA (WKS-IND-I)   TO TXN-FECHA
175100     MOVE TAB-TXN-DETALLE (WKS-IND-I) TO TXN-DETALLE
175200     MOVE TAB-TXN-IMPORTE (WKS-IND-I) TO TXN-IMPORTE-ED
175300     WRITE REG-MOVIMIENTO.
175400 511-ESCRIBE-UN-FUENTE-E. EXIT.
175500 520-ESCRIBE-ENTRANTES SECTION.
175600     WRITE REG-ENTRANTE FROM WKS-ENCAB-CATEGORIA
175700     PERFORM 521-ESCRIBE-UN-ENTRANTE
175800        VARYING WKS-IND-I FROM 1 BY 1
175900        UNTIL WKS-IND-I > WKS-IND-ENTRANTES.
176000 520-ESCRIBE-ENTRANTES-E. EXIT.
176100 521-ESCRIBE-UN-ENTRANTE SECTION.
176200     MOVE SPACES                       TO CAT-LINEA OF REG-ENTRANTE
176300     MOVE TAB-CAT-TIPO (WKS-IND-I)          TO
176400                                  CAT-TIPO OF REG-ENTRANTE
176500     MOVE TAB-CAT-REF-CTA (WKS-IND-I)       TO
176600                                  CAT-REF-CTA OF REG-ENTRANTE
176700     MOVE TAB-CAT-REF-NOMINAL (WKS-IND-I)   TO
176800                                  CAT-REF-NOMINAL OF REG-ENTRANTE
176900     MOVE TAB-CAT-COD-DEPTO (WKS-IND-I)     TO
177000                                  CAT-COD-DEPTO OF REG-ENTRANTE
177100     MOVE TAB-CAT-FECHA (WKS-IND-I)         TO
177200                                  CAT-FECHA OF REG-ENTRANTE
177300     MOVE TAB-CAT-REFERENCIA (WKS-IND-I)    TO
177400                                  CAT-REFERENCIA OF REG-ENTRANTE
177500     MOVE TAB-CAT-DETALLE (WKS-IND-I)       TO
177600                                  CAT-DETALLE OF REG-ENTRANTE
177700     MOVE TAB-CAT-IMPORTE-NETO (WKS-IND-I)  TO
177800                              CAT-IMPORTE-NETO-ED OF REG-ENTRANTE
177900     MOVE TAB-CAT-COD-IMPUESTO (WKS-IND-I)  TO
178000                                  CAT-COD-IMPUESTO OF REG-ENTRANTE
178100     MOVE TAB-CAT-IMPORTE-IMP (WKS-IND-I)   TO
178200                                  CAT-IMPORTE-IMP-ED OF REG-ENTRANTE
178300     MOVE TAB-CAT-TIPO-CAMBIO (WKS-IND-I)   TO
178400                                  CAT-TIPO-CAMBIO OF REG-ENTRANTE
178500     MOVE TAB-CAT-REF-EXTRA (WKS-IND-I)     TO
178600                                  CAT-REF-EXTRA OF REG-ENTRANTE
178700     MOVE TAB-CAT-NOM-USUARIO (WKS-IND-I)   TO
178800                                  CAT-NOMBRE-USUARIO OF REG-ENTRANTE
178900     MOVE TAB-CAT-REF-PROYECTO (WKS-IND-I)  TO
179000                                  CAT-REF-PROYECTO OF REG-ENTRANTE
179100     MOVE TAB-CAT-COD-COSTO (WKS-IND-I)     TO
179200                                  CAT-COD-COSTO OF REG-ENTRANTE
179300     MOVE TAB-CAT-FACTURA (WKS-IND-I)       TO
179400                                  CAT-FACTURA OF REG-ENTRANTE
179500     MOVE TAB-CAT-CONTRAPARTE (WKS-IND-I)   TO
179600                                  CAT-CONTRAPARTE OF REG-ENTRANTE
179700     WRITE REG-ENTRANTE.
179800 521-ESCRIBE-UN-ENTRANTE-E. EXIT.
179900 530-ESCRIBE-SALIENTES SECTION.
180000     WRITE REG-SALIENTE FROM WKS-ENCAB-CATEGORIA
180100     PERFORM 531-ESCRIBE-UN-SALIENTE
180200        VARYING WKS-IND-I FROM 1 BY 1
180300        UNTIL WKS-IND-I > WKS-IND-SALIENTES.
180400 530-ESCRIBE-SALIENTES-E. EXIT.
180500 531-ESCRIBE-UN-SALIENTE SECTION.
180600     MOVE SPACES                       TO CAT-LINEA OF REG-SALIENTE
180700     MOVE TAB2-CAT-TIPO (WKS-IND-I)         TO
180800                                  CAT-TIPO OF REG-SALIENTE
180900     MOVE TAB2-CAT-REF-CTA (WKS-IND-I)      TO
181000                                  CAT-REF-CTA OF REG-SALIENTE
181100     MOVE TAB2-CAT-REF-NOMINAL (WKS-IND-I)  TO
181200                                  CAT-REF-NOMINAL OF REG-SALIENTE
181300     MOVE TAB2-CAT-COD-DEPTO (WKS-IND-I)    TO
181400                                  CAT-COD-DEPTO OF REG-SALIENTE
181500     MOVE TAB2-CAT-FECHA (WKS-IND-I)        TO
181600                                  CAT-FECHA OF REG-SALIENTE
181700     MOVE TAB2-CAT-REFERENCIA (WKS-IND-I)   TO
181800                                  CAT-REFERENCIA OF REG-SALIENTE
181900     MOVE TAB2-CAT-DETALLE (WKS-IND-I)      TO
182000                                  CAT-DETALLE OF REG-SALIENTE
182100     MOVE TAB2-CAT-IMPORTE-NETO (WKS-IND-I) TO
182200                              CAT-IMPORTE-NETO-ED OF REG-SALIENTE
182300     MOVE TAB2-CAT-COD-IMPUESTO (WKS-IND-I) TO
182400                                  CAT-COD-IMPUESTO OF REG-SALIENTE
182500     MOVE TAB2-CAT-IMPORTE-IMP (WKS-IND-I)  TO
182600                                  CAT-IMPORTE-IMP-ED OF REG-SALIENTE
182700     MOVE TAB2-CAT-TIPO-CAMBIO (WKS-IND-I)  TO
182800                                  CAT-TIPO-CAMBIO OF REG-SALIENTE
182900     MOVE TAB2-CAT-REF-EXTRA (WKS-IND-I)    TO
183000                                  CAT-REF-EXTRA OF REG-SALIENTE
183100     MOVE TAB2-CAT-NOM-USUARIO (WKS-IND-I)  TO
183200                                  CAT-NOMBRE-USUARIO OF REG-SALIENTE
183300     MOVE TAB2-CAT-REF-PROYECTO (WKS-IND-I) TO
183400                                  CAT-REF-PROYECTO OF REG-SALIENTE
183500     MOVE TAB2-CAT-COD-COSTO (WKS-IND-I)    TO
183600                                  CAT-COD-COSTO OF REG-SALIENTE
183700     MOVE TAB2-CAT-FACTURA (WKS-IND-I)      TO
183800                                  CAT-FACTURA OF REG-SALIENTE
183900     MOVE TAB2-CAT-CONTRAPARTE (WKS-IND-I)  TO
184000                                  CAT-CONTRAPARTE OF REG-SALIENTE
184100     WRITE REG-SALIENTE.
184200 531-ESCRIBE-UN-SALIENTE-E. EXIT.
184300*IMPRIME EL RESUMEN DE CONTROL DE LA CORRIDA (TOTALES DE LECTURA
184400*Y DE CADA FLUJO DE SALIDA)
184500 900-ESTADISTICAS SECTION.
184600     DISPLAY '******************************************'
184700     DISPLAY '*   RESUMEN DE PROCESO - ECCAT01           '
184800     DISPLAY '*   PROCESSING: ESTADO DE CUENTA           '
184900     MOVE CTL-TOTAL-LEIDOS TO WKS-MASCARA-CANT
185000     DISPLAY '*   TRANSACTIONS FOUND: ' WKS-MASCARA-CANT
185100     DISPLAY '*     INCOMING:'
185200     MOVE CTL-CANT-ENTRANTES TO WKS-MASCARA-CANT
185300     DISPLAY '*       COUNT : ' WKS-MASCARA-CANT
185400     MOVE CTL-SUMA-ENTRANTES TO WKS-MASCARA-IMPORTE
185500     DISPLAY '*       TOTAL : ' WKS-MASCARA-IMPORTE
185600     DISPLAY '*     OUTGOING:'
185700     MOVE CTL-CANT-SALIENTES TO WKS-MASCARA-CANT
185800     DISPLAY '*       COUNT : ' WKS-MASCARA-CANT
185900     MOVE CTL-SUMA-SALIENTES TO WKS-MASCARA-IMPORTE
186000     DISPLAY '*       TOTAL : ' WKS-MASCARA-IMPORTE
186100     DISPLAY '*   COMPLETE                                '
186200     DISPLAY '******************************************'.
186300 900-ESTADISTICAS-E. EXIT.
186400*CIERRA LOS CUATRO ARCHIVOS DE LA CORRIDA
186500 999-CIERRA-ARCHIVOS SECTION.
186600     CLOSE ESTADO
186700     CLOSE FUENTE
186800     CLOSE ENTRANTE
186900     CLOSE SALIENTE.
187000 999-CIERRA-ARCHIVOS-E. EXIT.
