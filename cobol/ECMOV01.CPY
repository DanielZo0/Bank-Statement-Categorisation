000100******************************************************************
000200*              C O P Y   E C M O V 0 1                            *
000300*  RENGLON DE MOVIMIENTO DE ESTADO DE CUENTA (TRANSACCION LIMPIA)*
000400*  USADO COMO ENTRADA DE LA TABLA WKS-TABLA-MOVTOS Y COMO IMAGEN *
000500*  EXACTA DEL RENGLON QUE SE ESCRIBE AL ARCHIVO FUENTE (145 BYTE)*
000600******************************************************************
000700* FECHA       : 14/03/2024                                       *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000900* APLICACION  : ESTADOS DE CUENTA                                *
001000* DESCRIPCION : LAYOUT DEL RENGLON DE MOVIMIENTO BANCARIO YA     *
001100*             : LIMPIO (FECHA/DETALLE/IMPORTE), IMAGEN EXACTA    *
001200*             : DEL ARCHIVO FUENTE. LOS CAMPOS DERIVADOS DE LA   *
001300*             : CLASIFICACION VIVEN EN LA TABLA DE TRABAJO DE    *
001350*             : ECCAT01, NO EN ESTE COPY                        *
001400******************************************************************
001500*----------------------------------------------------------------*
001600* 2024-03-14 PEDR TCK-40012 VERSION INICIAL DEL COPY             *
001700* 2024-05-02 PEDR TCK-40098 SE AGREGA DESGLOSE DE FECHA REDEFINES*
001750* 2024-08-11 PEDR TCK-40190 SE QUITAN CAMPOS DE CLASIFICACION QUE*
001760*             NUNCA SE ESCRIBIAN A DISCO (INFLABAN EL FD FUENTE  *
001770*             A 244 BYTES). LA TABLA WKS-TABLA-MOVTOS DE ECCAT01 *
001780*             YA LOS TRAE PROPIOS (TAB-TXN-TIPO/FACTURA/         *
001790*             CONTRAPARTE/IMPORTE); EL COPY QUEDA SOLO CON LA    *
001795*             IMAGEN REAL DEL ARCHIVO (145 BYTES).               *
001800*----------------------------------------------------------------*
001900 01  REG-MOVIMIENTO.
002000*    ------------------------------------------------------------
002100*    IMAGEN EXACTA DEL RENGLON DE SALIDA DEL ARCHIVO FUENTE.
002200*    NO ALTERAR EL ANCHO (145 POSICIONES) SIN AVISAR A REPORTES.
002300*    ------------------------------------------------------------
002400     02  TXN-LINEA-FUENTE.
002500         03  TXN-FECHA                  PIC X(10).
002600         03  FILLER                     PIC X(01) VALUE SPACE.
002700         03  TXN-DETALLE                PIC X(120).
002800         03  FILLER                     PIC X(01) VALUE SPACE.
002900         03  TXN-IMPORTE-ED             PIC -9(9).99.
003000*    ------------------------------------------------------------
003100*    DESGLOSE DE LA FECHA CANONICA, PARA USO DE COMPARACIONES Y
003200*    DE LOS PARRAFOS DE ORDENAMIENTO (NO SE ESCRIBE A DISCO).
003300*    ------------------------------------------------------------
003400     02  TXN-FECHA-DESGLOSE REDEFINES TXN-LINEA-FUENTE.
003500         03  TXN-ANIO                   PIC 9(04).
003600         03  FILLER                     PIC X(01).
003700         03  TXN-MES                    PIC 9(02).
003800         03  FILLER                     PIC X(01).
003900         03  TXN-DIA                    PIC 9(02).
004000         03  FILLER                     PIC X(135).
