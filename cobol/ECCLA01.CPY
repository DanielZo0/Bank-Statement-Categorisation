000100******************************************************************
000200*              C O P Y   E C C L A 0 1                           *
000300*  RENGLON CLASIFICADO (CONTABLE) DE ESTADO DE CUENTA            *
000400*  IMAGEN EXACTA DE LOS ARCHIVOS ENTRANTE Y SALIENTE (363 BYTES) *
000500******************************************************************
000600* FECHA       : 14/03/2024                                       *
000700* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000800* APLICACION  : ESTADOS DE CUENTA                                *
000900* DESCRIPCION : LAYOUT DE 17 COLUMNAS CONTABLES QUE RECIBEN LOS  *
001000*             : ARCHIVOS DE SALIDA ENTRANTE (ABONOS) Y SALIENTE  *
001100*             : (CARGOS), CONSTRUIDO POR EL PARRAFO 340 DE       *
001200*             : ECCAT01 A PARTIR DEL REG-MOVIMIENTO              *
001300******************************************************************
001400*----------------------------------------------------------------*
001500* 2024-03-14 PEDR TCK-40012 VERSION INICIAL DEL COPY             *
001600* 2024-05-02 PEDR TCK-40098 SE AGREGA ALIAS DE CLAVE DE FECHA    *
001650*             (DE USO FUTURO, VER NOTA MAS ABAJO)                *
001700*----------------------------------------------------------------*
001800 01  REG-CATEGORIA.
001900*    ------------------------------------------------------------
002000*    IMAGEN EXACTA DEL RENGLON DE SALIDA (ENTRANTE / SALIENTE).
002100*    NO ALTERAR EL ANCHO (363 POSICIONES) SIN AVISAR A REPORTES.
002200*    ------------------------------------------------------------
002300     02  CAT-LINEA.
002400         03  CAT-TIPO                   PIC X(26).
002500         03  FILLER                     PIC X(01) VALUE SPACE.
002600         03  CAT-REF-CTA                PIC X(10).
002700         03  FILLER                     PIC X(01) VALUE SPACE.
002800         03  CAT-REF-NOMINAL            PIC X(10).
002900         03  FILLER                     PIC X(01) VALUE SPACE.
003000         03  CAT-COD-DEPTO              PIC X(10).
003100         03  FILLER                     PIC X(01) VALUE SPACE.
003200         03  CAT-FECHA                  PIC X(10).
003300         03  FILLER                     PIC X(01) VALUE SPACE.
003400         03  CAT-REFERENCIA             PIC X(15).
003500         03  FILLER                     PIC X(01) VALUE SPACE.
003600         03  CAT-DETALLE                PIC X(120).
003700         03  FILLER                     PIC X(01) VALUE SPACE.
003800         03  CAT-IMPORTE-NETO-ED        PIC 9(9).99.
003900         03  FILLER                     PIC X(01) VALUE SPACE.
004000         03  CAT-COD-IMPUESTO           PIC X(02).
004100         03  FILLER                     PIC X(01) VALUE SPACE.
004200         03  CAT-IMPORTE-IMP-ED         PIC 9(7).99.
004300         03  FILLER                     PIC X(01) VALUE SPACE.
004400         03  CAT-TIPO-CAMBIO            PIC X(10).
004500         03  FILLER                     PIC X(01) VALUE SPACE.
004600         03  CAT-REF-EXTRA              PIC X(15).
004700         03  FILLER                     PIC X(01) VALUE SPACE.
004800         03  CAT-NOMBRE-USUARIO         PIC X(15).
004900         03  FILLER                     PIC X(01) VALUE SPACE.
005000         03  CAT-REF-PROYECTO           PIC X(15).
005100         03  FILLER                     PIC X(01) VALUE SPACE.
005200         03  CAT-COD-COSTO              PIC X(15).
005300         03  FILLER                     PIC X(01) VALUE SPACE.
005400         03  CAT-FACTURA                PIC X(26).
005500         03  FILLER                     PIC X(01) VALUE SPACE.
005600         03  CAT-CONTRAPARTE            PIC X(26).
005700*    ------------------------------------------------------------
005800*    ALIAS DE LA POSICION DE LA FECHA DENTRO DE CAT-LINEA.  LOS
005900*    PARRAFOS 410/420 DE ECCAT01 ORDENAN SOBRE SU PROPIA TABLA DE
005950*    TRABAJO (TAB-CAT-FECHA); ESTE ALIAS QUEDA DISPONIBLE POR SI
005960*    SE NECESITA VOLVER A LEER EL RENGLON YA ESCRITO EN DISCO.
006000*    ------------------------------------------------------------
006100     02  CAT-CLAVE-ORDEN REDEFINES CAT-LINEA.
006200         03  FILLER                     PIC X(60).
006300         03  CAT-CLAVE-FECHA            PIC X(10).
006400         03  FILLER                     PIC X(293).
